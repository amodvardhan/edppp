000010****************************************************
000020*                                                  *
000030*   Record Definition For Effort Change Trans File  *
000040*     Input To PE200 - Two Views, See Trx-Type      *
000050****************************************************
000060*  File size 203 bytes fixed (both views share the same slot).
000070*
000080* 30/01/22 tqn - Created for REQ-1877 (15% effort re-baseline control).
000090* 12/06/24 kob - PE-Trx-Task-Data view added so a role-by-role task
000100*                breakdown can arrive instead of one NEW-EFFORT-HOURS
000110*                figure - PE200 derives the allocation & total itself
000120*                (see 2200-Derive-Allocations).
000130*
000140  01  PE-Effort-Trans-Record.
000150     03  PE-Trx-Project-Id      pic 9(06).
000160     03  PE-Trx-Feature-Id      pic 9(06).
000170     03  PE-Trx-Type            pic x.
000180         88  PE-Trx-Direct              value "E".
000190         88  PE-Trx-Task-Brkdn          value "A".
000200     03  PE-Trx-Data-Area       pic x(190).
000210*
000220  01  PE-Trx-Direct-Data redefines PE-Effort-Trans-Record.
000230     03  filler                 pic x(13).
000240     03  PE-Trx-New-Effort      pic s9(10)v99.
000250     03  PE-Trx-Authority-Flag  pic x.
000260         88  PE-Trx-Authority-TA        value "T".
000270         88  PE-Trx-Authority-BA        value "B".
000280     03  PE-Trx-Justification   pic x(50).
000290     03  filler                 pic x(127).
000300*
000310  01  PE-Trx-Task-Data redefines PE-Effort-Trans-Record.
000320     03  filler                 pic x(13).
000330     03  PE-Trx-Task-Count      pic 9(02).
000340     03  PE-Trx-Task  occurs 5 times.
000350         05  PE-Trx-Task-Role       pic x(20).
000360         05  PE-Trx-Task-Hours      pic s9(10)v99.
000370     03  filler                 pic x(28).
000380*

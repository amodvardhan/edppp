000010****************************************************
000020*                                                  *
000030*   Record Definitions For PE300 - Status Lifecycle *
000040*     Transition Transaction & Rejection Line       *
000050****************************************************
000060*
000070* 30/01/22 tqn - Created for REQ-1877.
000080* 05/09/25 jhf - Unlock transition (admin only) added,
000085*                PE-Trn-Target-Status now also accepts "U" meaning
000090*                revert won back to submitted.
000095* 12/08/26 kob - REQ-4488 - Won-Check pair view added below so 2100 in
000100*                PE300 can fast-reject the common "Won requested, no
000110*                authority" case with one two-byte compare instead of
000115*                two separate 88-level tests.
000120*
000130  01  PE-Status-Trans-Record.
000140     03  PE-Trn-Project-Id      pic 9(06).
000150     03  PE-Trn-Target-Status   pic x.
000160         88  PE-Trn-To-Draft            value "D".
000170         88  PE-Trn-To-Review           value "R".
000180         88  PE-Trn-To-Submitted        value "S".
000190         88  PE-Trn-To-Won              value "W".
000200         88  PE-Trn-To-Unlock           value "U".
000210     03  PE-Trn-Authority-Flag  pic x.
000220         88  PE-Trn-Authority-Finance   value "F".
000230         88  PE-Trn-Authority-Admin     value "A".
000240         88  PE-Trn-Authority-Other     value "O".
000250     03  filler                 pic x(23).
000260*
000270  01  PE-Trn-Won-Check redefines PE-Status-Trans-Record.
000280     03  filler                 pic x(06).
000290     03  PE-Trn-Won-Pair        pic xx.
000300     03  filler                 pic x(23).
000310*
000360  01  PE-Status-Reject-Line.
000370     03  PE-Sre-Project-Id      pic 9(06).
000380     03  PE-Sre-Current-Status  pic x.
000390     03  PE-Sre-Target-Status   pic x.
000400     03  PE-Sre-Reason-Text     pic x(40).
000410     03  filler                 pic x(05).
000420*
000430  01  PE-Status-Accept-Line.
000440     03  PE-Sac-Project-Id      pic 9(06).
000450     03  PE-Sac-Old-Status      pic x.
000460     03  PE-Sac-New-Status      pic x.
000470     03  PE-Sac-Locked-Flag     pic x.
000480     03  filler                 pic x(05).
000490*

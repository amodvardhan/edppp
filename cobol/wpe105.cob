000010****************************************************
000020*                                                  *
000030*   Linkage For The Rate Resolution Subprogram      *
000040*     Shared Between PE100 (Caller) And PE105       *
000050****************************************************
000060*
000070* 19/04/91 dpk - Created for CALL "PE105".
000080* 23/08/09 tqn - Work-Days-Month/Hours-Per-Day added to the interface -
000090*                monthly-cost fallback needs both.
000130*
000140  01  PE105-Linkage.
000150     03  PE105-Role             pic x(20).
000190     03  PE105-Cost-Rate-Day-In pic s9(13)v99.
000200     03  PE105-Billing-Rate-Day-In pic s9(13)v99.
000210     03  PE105-Monthly-Cost-In  pic s9(13)v99.
000220     03  PE105-Billing-Hourly-In pic s9(13)v99.
000230     03  PE105-Work-Days-Month  pic 9(02).
000240     03  PE105-Hours-Per-Day    pic 9(02).
000250     03  PE105-Cost-Rate-Day-Out pic s9(13)v99.
000290     03  PE105-Billing-Rate-Day-Out pic s9(13)v99.
000330     03  PE105-Match-Found-Flag pic x.
000340         88  PE105-Role-Was-Found      value "Y".
000350     03  filler                 pic x(05).
000360*

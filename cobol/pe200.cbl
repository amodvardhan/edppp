000010*****************************************************************
000020*                                                               *
000030*              Effort Override Control  -  Re-Baseline Log     *
000040*                                                               *
000050*****************************************************************
000060*
000070  identification          division.
000080*===============================
000090*
000100      program-id.         PE200.
000110***
000120      author.             D P Kimber.
000130***
000140      installation.       Data Processing Division.
000150***
000160      date-written.       19-04-1991.
000170***
000180      date-compiled.
000190***
000200      security.           Professional Services Estimating System.
000210                          For internal use only, not for resale.
000220***
000230      remarks.            Reads effort-change transactions against the
000240                          FEATURE file (both sorted Project-Id within
000250                          Feature-Id) and applies the 15% re-baseline
000260                          threshold. Every transaction gets an
000270                          estimation-history line; a transaction that
000280                          breaches the threshold additionally gets
000290                          either a justification-log line (authority
000300                          held and justification adequate) or a
000310                          rejection line with reason code. Transactions
000320                          may also arrive as a role-by-role task
000330                          breakdown instead of one effort figure, in
000340                          which case the total and the per-role
000350                          allocations are derived before the threshold
000360                          check runs.
000370***
000380      called modules.     None.
000390***
000400      files used.         EFFORT-CHANGE-TRANS, FEATURE (input);
000410                          EFFORT-REPORT (output - history, justify,
000420                          reject and derived-allocation lines).
000430***
000440      error messages used.
000450                          PE201 - Effort change rejected, no authority
000460                          or justification held on file.
000470***
000480* Changes:
000490* 19/04/91 dpk -        Created, split out of PE100 - straight
000500*                       estimation-history log of effort changes, no
000510*                       threshold enforced yet.
000520* 14/09/91 dpk -        History line widened to carry the authority
000530*                       code alongside previous/new effort.
000540* 08/11/98 mrs -    Y2K Reviewed - no two-digit year fields on this
000550*                       run, nothing to change.
000560* 30/01/22 tqn -        REQ-1877 - 15% re-baseline threshold now
000570*                       enforced; authority/justification checked and
000580*                       rejections carry a reason code (wpehist,
000590*                       wpetrx introduced).
000600* 12/06/24 kob -        Task-breakdown transaction view added - role
000610*                       hours are summed and grouped to derive the
000620*                       total effort and the per-role allocation split
000630*                       (rule E2) before 2100 runs.
000640* 10/08/26 jhf -    REQ-4471 Override threshold and minimum
000650*                       justification length now come from
000660*                       PE-Config-Constants instead of local literals.
000670***
000680*****************************************************************
000690*
000700  environment             division.
000710*===============================
000720*
000730  configuration            section.
000740  copy "wpeenv.cob".
000750  input-output             section.
000760  file-control.
000770*
000780      select  PE-Effort-Trans-File
000790              assign to EFFTRX
000800              organization is line sequential
000810              file status is PE-Et-Status.
000820*
000830      select  PE-Feature-File
000840              assign to FEATURE
000850              organization is line sequential
000860              file status is PE-Ft-Status.
000870*
000880      select  PE-Effort-Report-File
000890              assign to EFFRPT
000900              organization is line sequential
000910              file status is PE-Er-Status.
000920*
000930  data                     division.
000940  file section.
000950*
000960      fd  PE-Effort-Trans-File
000970          recording mode is line.
000980      copy "wpetrx.cob".
000990*
001000      fd  PE-Feature-File
001010          recording mode is line.
001020      copy "wpefeat.cob".
001030*
001040      fd  PE-Effort-Report-File
001050          recording mode is line.
001060      copy "wpehist.cob".
001070*
001080  working-storage section.
001090*----------------------
001100*
001110  77  Prog-Name           pic x(15)   value "PE200 (1.2.04)".
001120  copy "wpeconst.cob".
001130*
001140  01  WS-File-Status.
001150     03  PE-Et-Status        pic xx.
001160     03  PE-Ft-Status        pic xx.
001170     03  PE-Er-Status        pic xx.
001180*
001190  01  WS-Switches.
001200     03  WS-Trans-Eof        pic x       value "N".
001210         88  WS-Trans-Eof-Yes                    value "Y".
001220     03  WS-Feature-Eof      pic x       value "N".
001230         88  WS-Feature-Eof-Yes                  value "Y".
001240     03  WS-Feature-Found-Flag pic x     value "N".
001250         88  WS-Feature-Was-Found                value "Y".
001260*
001270* Current transaction's key and derived effort figures - reloaded at
001280* the top of each pass through 2010-Transaction-Loop.
001290*
001300  01  WS-Trans-Work.
001310     03  WS-Cur-Project-Id      pic 9(06).
001320     03  WS-Cur-Feature-Id      pic 9(06).
001330     03  WS-Prev-Effort         pic s9(10)v99.
001340     03  WS-New-Effort          pic s9(10)v99.
001350     03  WS-Authority-Code      pic xx.
001360     03  WS-Authorized-Flag     pic x.
001370         88  WS-Actor-Was-Authorized             value "Y".
001380     03  WS-Override-Exceeded   pic x.
001390         88  WS-Override-Was-Exceeded            value "Y".
001400     03  WS-Diff-Effort          pic s9(10)v99      comp-3.
001410     03  WS-Pct-Change           pic s9(05)v99      comp-3.
001420     03  WS-Space-Count          pic 9(03)   comp.
001430     03  WS-Justify-Chars        pic 9(03)   comp.
001440*
001450* Justification text kept in its own group so a short lead-in can be
001460* quoted on the reject line's Reason-Snip (see wpehist) without a
001470* second working-storage copy - 22/11/24 kob, REQ-2604.
001480*
001490  01  WS-Justify-Work.
001500     03  WS-Justify-Text         pic x(50).
001510     03  WS-Justify-Preview redefines WS-Justify-Text.
001520         05  WS-Justify-Lead-In  pic x(10).
001530         05  filler              pic x(40).
001540*
001550* Role-hours grouping table for the task-breakdown view (rule E2) -
001560* five slots is the most PE-Trx-Task carries.
001570*
001580  01  WS-Derive-Work.
001590     03  WS-Der-Role-Count       pic 9(01)   comp.
001600     03  WS-Der-Total-Hours      pic s9(10)v99   comp-3.
001610     03  WS-Der-Alloc-Pct        pic s9(03)v99.
001620     03  WS-Der-Role-Key         pic x(20).
001630     03  WS-Der-Task-Idx         pic 9(01)   comp.
001640     03  WS-Der-Role-Idx         pic 9(01)   comp.
001650     03  WS-Der-Match-Idx        pic 9(01)   comp.
001660     03  WS-Der-Role-Entry occurs 5 times.
001670         05  WS-Der-Role-Name    pic x(20).
001680         05  WS-Der-Role-Hours   pic s9(10)v99.
001690*
001700  procedure division.
001710*===================================
001720*
001730  1000-Main.
001740* Straight three-step run - open, walk the transaction file to
001750* the end, close. No sort step of its own; both input files
001760* arrive pre-sorted Project-Id within Feature-Id off the intake
001770* job that feeds this run.
001780     perform  1010-Open-Files.
001790     perform  2000-Process-Transactions thru 2000-Exit.
001800     perform  9900-Close-Files.
001810     stop run.
001820*
001830  1010-Open-Files.
001840     open input   PE-Effort-Trans-File
001850                 PE-Feature-File.
001860     open output  PE-Effort-Report-File.
001870*
001880  9900-Close-Files.
001890     close        PE-Effort-Trans-File
001900                 PE-Feature-File
001910                 PE-Effort-Report-File.
001920*
001930* BATCH FLOW - one estimation-history line per transaction, matched
001940* against the FEATURE file for the previous effort figure.
001950*
001960  2000-Process-Transactions.
001970* FEATURE is primed with its first record before the transaction
001980* loop starts, so 2050 always has a current feature row to
001990* compare the very first transaction against.
002000     perform  2900-Read-Feature thru 2900-Exit.
002010     read     PE-Effort-Trans-File
002020              at end move "Y" to WS-Trans-Eof
002030              go to 2000-Exit.
002040*
002050  2010-Transaction-Loop.
002060* Position, load, apply, in that order, every transaction on
002070* the file - one estimation-history line always comes out,
002080* a justification or rejection line only on a threshold breach.
002090     perform  2050-Position-Feature thru 2050-Exit.
002100     perform  2060-Load-Trans-Values thru 2060-Exit.
002110     perform  2100-Apply-Effort-Override thru 2100-Exit.
002120     read     PE-Effort-Trans-File
002130              at end move "Y" to WS-Trans-Eof
002140              go to 2000-Exit.
002150     go to    2010-Transaction-Loop.
002160*
002170  2000-Exit.
002180     exit.
002190*
002200  2900-Read-Feature.
002210* Shared by 2000's priming read and 2050's step-forward scan -
002220* kept as one paragraph so end-of-file is only ever set in one
002230* place.
002240     read     PE-Feature-File
002250              at end move "Y" to WS-Feature-Eof.
002260*
002270  2900-Exit.
002280     exit.
002290*
002300* FEATURE is sorted the same way as the transaction file, so the
002310* match key never has to back up - only step forward, feature by
002320* feature, until it meets or passes the transaction's key.
002330*
002340  2050-Position-Feature.
002350* Advances FEATURE at most as far as the transaction's own key -
002360* never backs up, since both files carry the same sort order.
002370     move     "N"   to  WS-Feature-Found-Flag.
002380     if       WS-Feature-Eof-Yes
002390              go to 2050-Exit.
002400  2051-Feature-Scan.
002410* Stops the moment FEATURE's key reaches or passes the
002420* transaction's key - reaching past it (rather than landing on
002430* it) is what tells 2060 the feature has no prior effort on
002440* file.
002450     if       PE-Feat-Project-Id = PE-Trx-Project-Id
002460        and   PE-Feat-Feature-Id = PE-Trx-Feature-Id
002470              move  "Y"                 to  WS-Feature-Found-Flag
002480              move  PE-Feat-Effort-Hrs  to  WS-Prev-Effort
002490              go to 2050-Exit.
002500     if       PE-Feat-Project-Id > PE-Trx-Project-Id
002510              go to 2050-Exit.
002520     if       PE-Feat-Project-Id = PE-Trx-Project-Id
002530        and   PE-Feat-Feature-Id > PE-Trx-Feature-Id
002540              go to 2050-Exit.
002550     perform  2900-Read-Feature thru 2900-Exit.
002560     if       WS-Feature-Eof-Yes
002570              go to 2050-Exit.
002580     go to    2051-Feature-Scan.
002590*
002600  2050-Exit.
002610     exit.
002620*
002630  2060-Load-Trans-Values.
002640* Direct transactions carry their own new-effort figure and
002650* authority code; task-breakdown transactions hand off to 2200
002660* to derive both before the threshold check runs.
002670     move     PE-Trx-Project-Id  to  WS-Cur-Project-Id.
002680     move     PE-Trx-Feature-Id  to  WS-Cur-Feature-Id.
002690     if       not WS-Feature-Was-Found
002700              move  zero  to  WS-Prev-Effort.
002710*
002720     if       PE-Trx-Direct
002730              move  PE-Trx-New-Effort  to  WS-New-Effort
002740              if    PE-Trx-Authority-TA
002750                    move  "TA"  to  WS-Authority-Code
002760                    move  "Y"   to  WS-Authorized-Flag
002770              else
002780                    move  "BA"  to  WS-Authority-Code
002790                    move  "N"   to  WS-Authorized-Flag
002800              move  zero            to  WS-Space-Count
002810              inspect  PE-Trx-Justification tallying WS-Space-Count
002820                       for all " "
002830              compute  WS-Justify-Chars = 50 - WS-Space-Count
002840              move  PE-Trx-Justification  to  WS-Justify-Text
002850     else
002860              perform  2200-Derive-Allocations thru 2200-Exit
002870              move  "TA"    to  WS-Authority-Code
002880              move  "Y"     to  WS-Authorized-Flag
002890              move  zero    to  WS-Justify-Chars
002900              move  spaces  to  WS-Justify-Text.
002910*
002920  2060-Exit.
002930     exit.
002940*
002950*================================================================
002960* BUSINESS RULE E1 - 15% effort re-baseline threshold.
002970*================================================================
002980*
002990  2100-Apply-Effort-Override.
003000* A feature with no prior effort on file (a brand-new feature)
003010* is treated as a breach the moment any effort at all is quoted
003020* against it - there's no baseline yet to measure a percentage
003030* change from.
003040* Percentage change is always measured against the magnitude of
003050* the swing, not its direction - a big cut in scope trips the
003060* threshold exactly the same as a big increase.
003070     move     "N"  to  WS-Override-Exceeded.
003080     if       WS-Prev-Effort = zero
003090              if    WS-New-Effort not = zero
003100                    move  "Y"  to  WS-Override-Exceeded
003110     else
003120              compute  WS-Diff-Effort = WS-New-Effort - WS-Prev-Effort
003130              if    WS-Diff-Effort < zero
003140                    compute WS-Diff-Effort = WS-Diff-Effort * -1
003150              compute  WS-Pct-Change =
003160                       WS-Diff-Effort / WS-Prev-Effort * 100
003170              if    WS-Pct-Change > PE-Effort-Ovrd-Pct
003180                    move  "Y"  to  WS-Override-Exceeded.
003190*
003200     perform  3000-Write-History-Line thru 3000-Exit.
003210*
003220     if       WS-Override-Was-Exceeded
003230              if    WS-Actor-Was-Authorized
003240                and WS-Justify-Chars not < PE-Justify-Min-Chars
003250                    perform  3100-Write-Justification-Line thru 3100-Exit
003260              else
003270                    perform  3200-Write-Rejection-Line thru 3200-Exit.
003280*
003290  2100-Exit.
003300     exit.
003310*
003320*================================================================
003330* BUSINESS RULE E2 - derive total effort and per-role allocation
003340* split from a task-by-task breakdown, blank role becomes
003350* "Unassigned".
003360*================================================================
003370*
003380  2200-Derive-Allocations.
003390* A task breakdown with zero tasks quoted leaves both the total
003400* and the allocation split at zero - nothing to derive.
003410     move     zero    to  WS-New-Effort WS-Der-Role-Count.
003420     if       PE-Trx-Task-Count = zero
003430              go to 2200-Exit.
003440     perform  2210-Accum-One-Task thru 2210-Exit
003450              varying WS-Der-Task-Idx from 1 by 1
003460              until WS-Der-Task-Idx > PE-Trx-Task-Count.
003470*
003480     move     WS-New-Effort  to  WS-Der-Total-Hours.
003490     if       WS-Der-Total-Hours = zero
003500              move  1  to  WS-Der-Total-Hours.
003510     perform  2220-Write-One-Alloc thru 2220-Exit
003520              varying WS-Der-Role-Idx from 1 by 1
003530              until WS-Der-Role-Idx > WS-Der-Role-Count.
003540*
003550  2200-Exit.
003560     exit.
003570*
003580  2210-Accum-One-Task.
003590* A task with a blank role goes to the "Unassigned" bucket
003600* rather than being dropped - keeps the allocation percentages
003610* summing to the full total even on a sloppily-keyed
003620* transaction.
003630     move     PE-Trx-Task-Role (WS-Der-Task-Idx)  to  WS-Der-Role-Key.
003640     if       WS-Der-Role-Key = spaces
003650              move  "Unassigned"  to  WS-Der-Role-Key.
003660     add      PE-Trx-Task-Hours (WS-Der-Task-Idx)  to  WS-New-Effort.
003670*
003680     move     zero  to  WS-Der-Match-Idx.
003690     if       WS-Der-Role-Count > zero
003700              perform  2211-Find-Role-Slot thru 2211-Exit
003710                       varying WS-Der-Role-Idx from 1 by 1
003720                       until WS-Der-Role-Idx > WS-Der-Role-Count
003730                          or WS-Der-Match-Idx > zero.
003740*
003750     if       WS-Der-Match-Idx > zero
003760              add   PE-Trx-Task-Hours (WS-Der-Task-Idx)
003770                         to  WS-Der-Role-Hours (WS-Der-Match-Idx)
003780     else
003790              if    WS-Der-Role-Count < 5
003800                    add   1  to  WS-Der-Role-Count
003810                    move  WS-Der-Role-Key
003820                              to  WS-Der-Role-Name (WS-Der-Role-Count)
003830                    move  PE-Trx-Task-Hours (WS-Der-Task-Idx)
003840                              to  WS-Der-Role-Hours (WS-Der-Role-Count).
003850*
003860  2210-Exit.
003870     exit.
003880*
003890  2211-Find-Role-Slot.
003900     if       WS-Der-Role-Name (WS-Der-Role-Idx) = WS-Der-Role-Key
003910              move  WS-Der-Role-Idx  to  WS-Der-Match-Idx.
003920*
003930  2211-Exit.
003940     exit.
003950*
003960  2220-Write-One-Alloc.
003970* One derived-allocation line per distinct role on the
003980* breakdown - a total of zero hours is floored to one so the
003990* percentage compute never divides by zero.
004000     compute  WS-Der-Alloc-Pct rounded =
004010              WS-Der-Role-Hours (WS-Der-Role-Idx) /
004020              WS-Der-Total-Hours * 100.
004030     move     spaces  to  PE-Alloc-Deriv-Line.
004040     move     WS-Cur-Project-Id  to  PE-Der-Project-Id.
004050     move     WS-Cur-Feature-Id  to  PE-Der-Feature-Id.
004060     move     WS-Der-Role-Name (WS-Der-Role-Idx)   to  PE-Der-Role.
004070     move     WS-Der-Role-Hours (WS-Der-Role-Idx)
004080                         to  PE-Der-Role-Hours.
004090     move     WS-Der-Alloc-Pct    to  PE-Der-Alloc-Pct.
004100     write    PE-Alloc-Deriv-Line.
004110*
004120  2220-Exit.
004130     exit.
004140*
004150  3000-Write-History-Line.
004160* Written for every transaction without exception - the
004170* estimation-history log is meant to be a complete record of
004180* effort changes, breach or no breach.
004190     move     spaces  to  PE-History-Line.
004200     move     WS-Cur-Project-Id  to  PE-His-Project-Id.
004210     move     WS-Cur-Feature-Id  to  PE-His-Feature-Id.
004220     move     WS-Prev-Effort     to  PE-His-Prev-Effort.
004230     move     WS-New-Effort      to  PE-His-New-Effort.
004240     move     WS-Authority-Code  to  PE-His-Authority.
004250     write    PE-History-Line.
004260*
004270  3000-Exit.
004280     exit.
004290*
004300  3100-Write-Justification-Line.
004310* Only reached when the actor held authority and the
004320* justification text cleared the minimum significant-character
004330* count - see rule E1.
004340     move     spaces  to  PE-Justify-Line.
004350     move     WS-Cur-Project-Id  to  PE-Jus-Project-Id.
004360     move     WS-Cur-Feature-Id  to  PE-Jus-Feature-Id.
004370     move     WS-Justify-Text    to  PE-Jus-Justification.
004380     write    PE-Justify-Line.
004390*
004400  3100-Exit.
004410     exit.
004420*
004430  3200-Write-Rejection-Line.
004440* Two reason codes only - no authority at all, or authority
004450* held but the justification came up short. Either way the
004460* effort change itself still gets its history line from 3000.
004470     move     spaces  to  PE-Reject-Line.
004480     move     WS-Cur-Project-Id  to  PE-Rej-Project-Id.
004490     move     WS-Cur-Feature-Id  to  PE-Rej-Feature-Id.
004500     if       not WS-Actor-Was-Authorized
004510              move  "E1NA"  to  PE-Rej-Reason-Code
004520              move  "No TA/admin authority for effort change"
004530                                 to  PE-Rej-Reason-Text
004540     else
004550              move  "E1SJ"  to  PE-Rej-Reason-Code
004560              move  "Justif. below min chars - "
004565                                 to  PE-Rej-Reason-Lead
004567              move  WS-Justify-Lead-In
004569                                 to  PE-Rej-Reason-Snip.
004580     write    PE-Reject-Line.
004590*
004600  3200-Exit.
004610     exit.
004620*

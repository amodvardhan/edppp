000010****************************************************
000020*                                                  *
000030*   Record Definition For Team Member File         *
000040*     Uses Project-Id + Role As Match Key          *
000050****************************************************
000060*  File size 127 bytes.
000070*
000080* 06/03/84 rjw - Created.
000090* 19/04/91 dpk - Added Monthly-Cost & Billing-Hourly fallback rates -
000100*                not everyone was quoted a day rate back then.
000110* 14/09/91 dpk - Utilization-Pct added, was assumed 100 for everybody.
000120* 23/08/09 tqn - Work-Days-Month / Hours-Per-Day made per-member instead
000130*                of a single shop-wide constant - see PE-Default-Work-Days
000140*                and PE-Default-Hours-Day in wpeconst for the fallback.
000150*
000160  01  PE-Team-Member-Record.
000170     03  PE-TM-Project-Id       pic 9(06).
000180*   match key for allocations & BU rates
000190     03  PE-TM-Role             pic x(20).
000200*   informational only
000210     03  PE-TM-Member-Name      pic x(20).
000220*   override; 0 = not set
000230     03  PE-TM-Cost-Rate-Day    pic s9(13)v99.
000240*   override; 0 = not set
000250     03  PE-TM-Billing-Rate-Day pic s9(13)v99.
000260*   fallback; 0 = not set
000270     03  PE-TM-Monthly-Cost     pic s9(13)v99.
000280*   fallback; 0 = not set
000290     03  PE-TM-Billing-Hourly   pic s9(13)v99.
000300*   e.g. 80.00
000310     03  PE-TM-Utilization-Pct  pic s9(03)v99.
000320*   default 20
000330     03  PE-TM-Work-Days-Month  pic 9(02).
000340*   default 8
000350     03  PE-TM-Hours-Per-Day    pic 9(02).
000360     03  filler                 pic x(12).
000370*

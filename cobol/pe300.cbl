000010*****************************************************************
000020*                                                               *
000030*          Version Status Lifecycle  -  Transition Control     *
000040*                                                               *
000050*****************************************************************
000060*
000070  identification          division.
000080*===============================
000090*
000100      program-id.         PE300.
000110***
000120      author.             R J Whitfield.
000130***
000140      installation.       Data Processing Division.
000150***
000160      date-written.       12-02-1985.
000170***
000180      date-compiled.
000190***
000200      security.           Professional Services Estimating System.
000210                          For internal use only, not for resale.
000220***
000230      remarks.            Reads status-transition transactions against
000240                          the PROJECT master, held open input-output,
000250                          and validates each transition against the
000260                          draft/review/submitted/won lifecycle. A
000270                          'won' transition requires finance or admin
000280                          authority and locks the version; an admin
000290                          unlock reverts a won, locked version back to
000300                          submitted. Accepted transitions rewrite the
000310                          PROJECT record in place; rejected ones are
000320                          reported with the current and target status.
000330***
000340      called modules.     None.
000350***
000360      files used.         STATUS-TRANS (input); PROJECT (input-output);
000370                          STATUS-REPORT (output - accept and reject
000380                          lines).
000390***
000400      error messages used.
000410                          PE301 - Status transition rejected, see
000420                          STATUS-REPORT for the reason.
000430***
000440* Changes:
000450* 12-02-1985 rjw -      Created - simple sign-off flag setter, one
000460*                       status byte, no lifecycle rules enforced.
000470* 19/04/91 dpk -        Draft/Review/Submitted states added ahead of
000480*                       the estimating sign-off process going firm-
000490*                       wide.
000500* 08/11/98 mrs -    Y2K Reviewed - no two-digit year fields on this
000510*                       run, nothing to change.
000520* 30/01/22 tqn -        REQ-1877 - full lifecycle validation (L1),
000530*                       Won/Locked-Flag and finance/admin authority
000540*                       check added; rejections now carry current and
000550*                       target status (wpestat introduced).
000560* 05/09/25 jhf -        Admin unlock transition added - reverts a won,
000570*                       locked version back to Submitted so Estimating
000580*                       can correct a figure after Sales lock it in by
000590*                       mistake.
000600* 10/08/26 jhf -    REQ-4471 PE-Config-Constants now copied into this
000610*                       program too, ahead of the Estimating Standards
000620*                       Committee's plan to add a locked-version cool-
000630*                       off period here in a later release.
000635* 12/08/26 kob -    REQ-4488 Won/Other authority now fast-rejected off
000636*                       PE-Trn-Won-Pair (wpestat) in one compare; no-op
000637*                       transitions (target = current status) now caught
000638*                       by name in 2100 instead of falling through to
000639*                       the generic "Invalid status transition" line.
000640***
000650*****************************************************************
000660*
000670  environment             division.
000680*===============================
000690*
000700  configuration            section.
000710  copy "wpeenv.cob".
000720  input-output             section.
000730  file-control.
000740*
000750      select  PE-Status-Trans-File
000760              assign to STATTRX
000770              organization is line sequential
000780              file status is PE-St-Status.
000790*
000800      copy "selpeprj.cob".
000810*
000820      select  PE-Status-Report-File
000830              assign to STATRPT
000840              organization is line sequential
000850              file status is PE-Sr-Status.
000860*
000870  data                     division.
000880  file section.
000890*
000900      fd  PE-Status-Trans-File
000910          recording mode is line.
000920      copy "wpestat.cob".
000930*
000940      copy "fdpeprj.cob".
000950*
000960      fd  PE-Status-Report-File
000970          recording mode is line.
000980*
000990* Only the reject/accept lines are wanted off this fd - the
001000* transaction record itself lives on PE-Status-Trans-File above, so
001010* a second copy of wpestat.cob here is deliberately skipped in favour
001020* of writing PE-Status-Reject-Line/PE-Status-Accept-Line straight off
001030* the trans-file's own record area.
001040*
001050      01  PE-Status-Report-Line   pic x(53).
001060*
001070  working-storage section.
001080*----------------------
001090*
001100  77  Prog-Name           pic x(15)   value "PE300 (1.1.02)".
001110  copy "wpeconst.cob".
001120*
001130  01  WS-File-Status.
001140     03  PE-St-Status        pic xx.
001150     03  PE-Sr-Status        pic xx.
001160*
001170  01  WS-Switches.
001180     03  WS-Trans-Eof        pic x       value "N".
001190         88  WS-Trans-Eof-Yes                    value "Y".
001200     03  WS-Project-Eof      pic x       value "N".
001210         88  WS-Project-Eof-Yes                  value "Y".
001220     03  WS-Project-Found-Flag pic x     value "N".
001230         88  WS-Project-Was-Found                value "Y".
001240*
001250* Result of the transition check, and the old/new status values that
001260* 3000-Rewrite-Project and 3100-Write-Rejection-Line report on.
001270*
001280  01  WS-Status-Work.
001290     03  WS-Old-Status       pic x.
001300     03  WS-New-Status       pic x.
001310     03  WS-New-Locked       pic x.
001320     03  WS-Transition-Ok    pic x.
001330         88  WS-Transition-Was-Ok                value "Y".
001340*
001350* Old/requested-status pair viewed as one two-character code so
001360* 2100 can catch a "no change requested" transaction (e.g. Submitted
001370* asking for Submitted again) by name instead of it falling through
001380* to the generic invalid-transition rejection lower down.
001390*
001395  01  WS-Old-New-Pair redefines WS-Status-Work.
001400     03  WS-Pair-Old            pic x.
001410     03  WS-Pair-New            pic x.
001415     03  filler                 pic xx.
001420*
001430  01  WS-Reject-Work.
001440     03  WS-Reject-Reason       pic x(40).
001450*
001530  procedure division.
001540*===================================
001550*
001560  1000-Main.
001570     perform  1010-Open-Files.
001580     perform  2000-Process-Transactions thru 2000-Exit.
001590     perform  9900-Close-Files.
001600     stop run.
001610*
001620  1010-Open-Files.
001630     open input   PE-Status-Trans-File.
001640     open i-o     PE-Project-File.
001650     open output  PE-Status-Report-File.
001660*
001670  9900-Close-Files.
001680     close        PE-Status-Trans-File
001690                 PE-Project-File
001700                 PE-Status-Report-File.
001710*
001720* BATCH FLOW - one accept or reject line per status-transition
001730* transaction, matched against the PROJECT master by Project-Id.
001740*
001750  2000-Process-Transactions.
001760     perform  2900-Read-Project thru 2900-Exit.
001770     read     PE-Status-Trans-File
001780              at end move "Y" to WS-Trans-Eof
001790              go to 2000-Exit.
001800*
001810  2010-Transaction-Loop.
001820     perform  2050-Position-Project thru 2050-Exit.
001830     if       WS-Project-Was-Found
001840              perform  2100-Apply-Transition thru 2100-Exit
001850              if    WS-Transition-Was-Ok
001860                    perform  3000-Rewrite-Project thru 3000-Exit
001870              else
001880                    perform  3100-Write-Rejection-Line thru 3100-Exit
001890     else
001900              move  "Project not found on master file"
001910                              to  WS-Reject-Reason
001920              perform  3100-Write-Rejection-Line thru 3100-Exit.
001930     read     PE-Status-Trans-File
001940              at end move "Y" to WS-Trans-Eof
001950              go to 2000-Exit.
001960     go to    2010-Transaction-Loop.
001970*
001980  2000-Exit.
001990     exit.
002000*
002010  2900-Read-Project.
002020     read     PE-Project-File
002030              at end move "Y" to WS-Project-Eof.
002040*
002050  2900-Exit.
002060     exit.
002070*
002080* PROJECT is sorted the same way as the transaction file, so the key
002090* match only ever steps forward - never backs up, never re-reads.
002100*
002110  2050-Position-Project.
002120     move     "N"   to  WS-Project-Found-Flag.
002130     if       WS-Project-Eof-Yes
002140              go to 2050-Exit.
002150  2051-Project-Scan.
002160     if       PE-Project-Id = PE-Trn-Project-Id
002170              move  "Y"  to  WS-Project-Found-Flag
002180              go to 2050-Exit.
002190     if       PE-Project-Id > PE-Trn-Project-Id
002200              go to 2050-Exit.
002210     perform  2900-Read-Project thru 2900-Exit.
002220     if       WS-Project-Eof-Yes
002230              go to 2050-Exit.
002240     go to    2051-Project-Scan.
002250*
002260  2050-Exit.
002270     exit.
002280*
002290*================================================================
002300* BUSINESS RULE L1 - draft/review/submitted/won lifecycle, plus the
002310* admin-only unlock that reverts a won version back to submitted.
002320*================================================================
002330*
002340  2100-Apply-Transition.
002350     move     "N"       to  WS-Transition-Ok.
002360     move     spaces    to  WS-Reject-Reason.
002370     move     PE-Status  to  WS-Old-Status.
002380     move     PE-Locked-Flag  to  WS-New-Locked.
002385     move     PE-Trn-Target-Status  to  WS-New-Status.
002390*
002400     if       PE-Version-Locked
002410        and   not PE-Trn-To-Unlock
002420              move  "Locked, no transition except unlock"
002430                              to  WS-Reject-Reason
002440              go to 2100-Exit.
002450*
002452     if       WS-Pair-Old = WS-Pair-New
002454              move  "Version already at that status"
002456                              to  WS-Reject-Reason
002458              go to 2100-Exit.
002459*
002460     if       PE-Trn-To-Unlock
002470              perform  2150-Apply-Unlock thru 2150-Exit
002480              go to 2100-Exit.
002490*
002500     if       PE-Trn-To-Review
002510        and   PE-Status-Draft
002520              move  "Y"  to  WS-Transition-Ok
002530              move  "R"  to  WS-New-Status
002540              go to 2100-Exit.
002550*
002560     if       PE-Trn-To-Submitted
002570        and   PE-Status-Review
002580              move  "Y"  to  WS-Transition-Ok
002590              move  "S"  to  WS-New-Status
002600              go to 2100-Exit.
002610*
002620     if       PE-Trn-To-Draft
002630        and   PE-Status-Review
002640              move  "Y"  to  WS-Transition-Ok
002650              move  "D"  to  WS-New-Status
002660              go to 2100-Exit.
002670*
002673     if       PE-Trn-Won-Pair = "WO"
002676              move  "No finance/admin authority for won"
002678                              to  WS-Reject-Reason
002679              go to 2100-Exit.
002680     if       PE-Trn-To-Won
002690        and   PE-Status-Submitted
002700              if    PE-Trn-Authority-Finance
002710                 or PE-Trn-Authority-Admin
002720                    move  "Y"  to  WS-Transition-Ok
002730                    move  "W"  to  WS-New-Status
002740                    move  "Y"  to  WS-New-Locked
002750              else
002760                    move  "No finance/admin authority for won"
002770                                    to  WS-Reject-Reason
002780              go to 2100-Exit.
002790*
002800     if       PE-Trn-To-Review
002810        and   PE-Status-Submitted
002820              move  "Y"  to  WS-Transition-Ok
002830              move  "R"  to  WS-New-Status
002840              go to 2100-Exit.
002850*
002860     move     "Invalid status transition"  to  WS-Reject-Reason.
002870*
002880  2100-Exit.
002890     exit.
002900*
002910  2150-Apply-Unlock.
002920     if       PE-Version-Locked
002930        and   PE-Status-Won
002940        and   PE-Trn-Authority-Admin
002950              move  "Y"  to  WS-Transition-Ok
002960              move  "S"  to  WS-New-Status
002970              move  "N"  to  WS-New-Locked
002980     else
002990              move  "Not eligible for admin unlock"
003000                              to  WS-Reject-Reason.
003010*
003020  2150-Exit.
003030     exit.
003040*
003050  3000-Rewrite-Project.
003060     move     WS-New-Status  to  PE-Status.
003070     move     WS-New-Locked  to  PE-Locked-Flag.
003080     rewrite  PE-Project-Record.
003090*
003100     move     spaces  to  PE-Status-Accept-Line.
003110     move     PE-Project-Id  to  PE-Sac-Project-Id.
003120     move     WS-Old-Status  to  PE-Sac-Old-Status.
003130     move     WS-New-Status  to  PE-Sac-New-Status.
003140     move     PE-Locked-Flag to  PE-Sac-Locked-Flag.
003150     write    PE-Status-Report-Line from PE-Status-Accept-Line.
003160*
003170  3000-Exit.
003180     exit.
003190*
003200  3100-Write-Rejection-Line.
003210     move     spaces  to  PE-Status-Reject-Line.
003220     if       WS-Project-Was-Found
003230              move  PE-Project-Id  to  PE-Sre-Project-Id
003240              move  WS-Old-Status  to  PE-Sre-Current-Status
003250     else
003260              move  PE-Trn-Project-Id  to  PE-Sre-Project-Id
003270              move  "?"                to  PE-Sre-Current-Status.
003280     move     PE-Trn-Target-Status  to  PE-Sre-Target-Status.
003290     move     WS-Reject-Reason      to  PE-Sre-Reason-Text.
003300     write    PE-Status-Report-Line from PE-Status-Reject-Line.
003310*
003320  3100-Exit.
003330     exit.
003340*

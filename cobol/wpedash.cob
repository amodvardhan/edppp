000010****************************************************
000020*                                                  *
000030*   Record Definitions For Portfolio Dashboard      *
000040*     Written Once By PE100 At End Of Run          *
000050****************************************************
000060*
000070* 06/03/84 rjw - Created.
000080* 11/07/18 kob - Role-usage tally table added for the report's Top 10.
000090*
000100  01  PE-Dashboard-Record.
000110     03  PE-Dsh-Total-Revenue   pic s9(13)v99.
000120     03  PE-Dsh-Total-Cost      pic s9(13)v99.
000130     03  PE-Dsh-Avg-Margin-Pct  pic s9(03)v99.
000140     03  PE-Dsh-Project-Count   pic 9(04).
000150     03  PE-Dsh-Below-Thresh-Cnt pic 9(04).
000160     03  filler                 pic x(06).
000170*
000180  01  PE-Role-Tally-Table.
000190     03  PE-Role-Tally-Count    pic 9(02) comp.
000200     03  PE-Role-Tally-Entry  occurs 50 times
000205                              indexed by PE-Role-Tally-Idx.
000210         05  PE-Role-Tally-Role     pic x(20).
000220         05  PE-Role-Tally-Uses     pic 9(04) comp.
000225     03  filler                 pic x(04).
000230*

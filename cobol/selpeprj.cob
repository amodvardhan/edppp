000010*  Select Clause For Project Master File
000020*  Shared By PE100 (input) And PE300 (input-output).
000030* 06/03/84 rjw - Created.
000040* 30/01/22 tqn - File status added, REQ-1877.
000050      select  PE-Project-File assign to PEPRJ
000060              organization is line sequential
000070              file status  is PE-Prj-Status.
000080*

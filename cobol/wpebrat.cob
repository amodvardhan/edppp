000010****************************************************
000020*                                                  *
000030*   Record Definition For BU Default Rate File     *
000040*          Uses Role As Key (Unique)               *
000050****************************************************
000060*  File size 52 bytes. Sorted by Role ascending - loaded whole into
000070*  PE-BU-Rate-Table (wpebtab) at start of PE100.
000080*
000090* 19/04/91 dpk - Created.
000100*
000110  01  PE-BU-Rate-Record.
000120*   unique
000130     03  PE-Bur-Role            pic x(20).
000140*   BU default daily cost
000150     03  PE-Bur-Cost-Rate-Day   pic s9(13)v99.
000160*   BU default daily billing
000170     03  PE-Bur-Billing-Rate-Day pic s9(13)v99.
000180     03  filler                 pic x(02).
000190*

000010*  Configuration Section / Special-Names Common To All PE Programs.
000020* 06/03/84 rjw - Created.
000030* 08/11/98 mrs - Y2K readiness note - UPSI switch unrelated to dates,
000040*                nothing to change here.
000050  source-computer.        IBM-370.
000060  object-computer.        IBM-370.
000070  special-names.
000080      C01               is TOP-OF-FORM
000090      class NUMERIC-CHK is "0" thru "9"
000100      UPSI-0  on status is PE-TEST-RUN
000110              off status is PE-PRODUCTION-RUN.
000120*

000010*  Fd Clause For Project Master File
000020* 06/03/84 rjw - Created.
000030  fd  PE-Project-File
000040      recording mode is line.
000050  copy "wpeprj.cob".
000060*

000010****************************************************
000020*                                                  *
000030*   Record Definition For Feature File             *
000040*     Uses Project-Id + Feature-Id As Key          *
000050****************************************************
000060*  File size 61 bytes.
000070*
000080* 06/03/84 rjw - Created.
000090* 19/04/91 dpk - Priority added, was unranked before this.
000100*
000110  01  PE-Feature-Record.
000120     03  PE-Feat-Project-Id     pic 9(06).
000130     03  PE-Feat-Feature-Id     pic 9(06).
000140     03  PE-Feat-Name           pic x(30).
000150*   1 (highest) - 5
000160     03  PE-Feat-Priority       pic 9.
000170*   total estimated effort hours
000180     03  PE-Feat-Effort-Hrs     pic s9(10)v99.
000190     03  filler                 pic x(06).
000200*

000010****************************************************
000020*                                                  *
000030*   Working Storage - BU Default Rate Table        *
000040*     Loaded Once From The BU-RATE File By PE100   *
000050*     Searched By PE105 On CALL (Passed By LINKAGE)*
000060*                                                  *
000070****************************************************
000080* Table is loaded in ROLE ascending sequence (file is sorted by ROLE -
000090* see FILES) so SEARCH ALL may be used.  200 roles is the practical
000100* limit of a BU rate card file - raise PE-BU-Max-Roles if that changes.
000110*
000120* 19/04/91 dpk - Created, table size 100.
000130* 23/08/09 tqn - Table size increased to 200 roles (Consulting practice
000140*                added Solution-Architect, DevOps and QA roles).
000145* 12/08/26 kob - REQ-4488 - Role-Lead view added below so PE105's exact
000146*                match pass can reject most of a 200-row table on one
000147*                byte before it bothers with the full 20-byte compare.
000150*
000160  01  PE-BU-Rate-Table.
000170     03  PE-BU-Rate-Count       pic 9(03)   comp.
000180     03  PE-BU-Rate-Entry       occurs 200 times
000190                                 ascending key is PE-BU-Role
000200                                 indexed by PE-BU-Idx.
000210         05  PE-BU-Role             pic x(20).
000212         05  PE-BU-Role-Lead redefines PE-BU-Role.
000214             07  PE-BU-Role-Lead-Char  pic x(01).
000216             07  filler                pic x(19).
000220         05  PE-BU-Cost-Rate-Day    pic s9(13)v99  comp-3.
000230         05  PE-BU-Billing-Rate-Day pic s9(13)v99  comp-3.
000235     03  filler                 pic x(04).
000240*

000010****************************************************
000020*                                                  *
000030*   Record Definition For Project Result File      *
000040*     One Record Written Per Project By PE100      *
000050****************************************************
000060*  File size 194 bytes.
000070*
000080* 06/03/84 rjw - Created (base/buffer/total/revenue/margin only).
000090* 11/07/18 kob - Sprint capacity, sprints required, effort per sprint
000100*                added for agile delivery costing.
000110* 30/01/22 tqn - Required-Revenue and Required-Billing-Rate added -
000120*                reverse margin targets, REQ-1877.
000125* 10/08/26 jhf - Sprint-plan cost line (base/buffer/total plus a
000126*                present-flag) added below - the SPRINT-PLAN file
000127*                priced its own delivery estimate all along but the
000128*                figure was falling on the floor at end of project,
000129*                never landing on RESULT or the report. REQ-4471.
000130*
000140  01  PE-Result-Record.
000150     03  PE-Res-Project-Id      pic 9(06).
000160*   cost before buffers
000170     03  PE-Res-Base-Cost       pic s9(13)v99.
000180*   contingency + reserve
000190     03  PE-Res-Risk-Buffer     pic s9(13)v99.
000200*   base + buffer
000210     03  PE-Res-Total-Cost      pic s9(13)v99.
000220*   per revenue model
000230     03  PE-Res-Revenue         pic s9(13)v99.
000240     03  PE-Res-Gross-Margin-Pct pic s9(03)v99.
000250*   Y margin computed, N revenue zero
000260     03  PE-Res-Margin-Defined  pic x.
000270*   Y if margin < warning threshold
000280     03  PE-Res-Margin-Below-Flag pic x.
000290*   with task + version contingency
000300     03  PE-Res-Total-Effort-Hrs pic s9(10)v99.
000310*   hours per sprint
000320     03  PE-Res-Sprint-Capacity pic s9(10)v99.
000330*   ceil(effort / capacity)
000340     03  PE-Res-Sprints-Required pic 9(04).
000350     03  PE-Res-Effort-Per-Sprint pic s9(10)v99.
000360*   reverse margin at target pct
000370     03  PE-Res-Required-Revenue pic s9(13)v99.
000380*   per day, reverse margin
000390     03  PE-Res-Required-Bill-Rate pic s9(13)v99.
000392*   Y when the project had sprint-plan rows to cost, else N and the
000394*   three fields below are zero
000396     03  PE-Res-Spc-Present     pic x.
000398*   sprint-plan cost before buffers, rounded
000400     03  PE-Res-Spc-Base-Cost   pic s9(13)v99.
000402*   contingency + reserve on the sprint-plan base
000404     03  PE-Res-Spc-Buffer      pic s9(13)v99.
000406*   sprint-plan base + buffer
000408     03  PE-Res-Spc-Total-Cost  pic s9(13)v99.
000410     03  filler                 pic x(05).
000412*

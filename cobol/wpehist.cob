000010****************************************************
000020*                                                  *
000030*   Print/Report Lines Written By PE200            *
000040*     History, Justification, Rejection, Derived   *
000050****************************************************
000060*
000070* 30/01/22 tqn - Created for REQ-1877.
000080* 12/06/24 kob - PE-Alloc-Deriv-Line added alongside task-breakdown
000090*                support in wpetrx.
000095* 22/11/24 kob - Rej-Reason-Split added for REQ-2604, see below.
000100*
000110  01  PE-History-Line.
000120     03  PE-His-Project-Id      pic 9(06).
000130     03  PE-His-Feature-Id      pic 9(06).
000140     03  PE-His-Prev-Effort     pic s9(10)v99.
000150     03  PE-His-New-Effort      pic s9(10)v99.
000160*   TA or BA
000170     03  PE-His-Authority       pic xx.
000180     03  filler                 pic x(05).
000190*
000200  01  PE-Justify-Line.
000210     03  PE-Jus-Project-Id      pic 9(06).
000220     03  PE-Jus-Feature-Id      pic 9(06).
000230     03  PE-Jus-Justification   pic x(50).
000240     03  filler                 pic x(05).
000250*
000260  01  PE-Reject-Line.
000270     03  PE-Rej-Project-Id      pic 9(06).
000280     03  PE-Rej-Feature-Id      pic 9(06).
000290*   E.G. PE201 no authority
000300     03  PE-Rej-Reason-Code     pic x(04).
000310     03  PE-Rej-Reason-Text     pic x(40).
000311* 22/11/24 kob - Reason-Split added below so the E1SJ reject line
000312*                can carry the first few characters of what the
000313*                actor actually typed, per the PM meeting note on
000314*                short-justification rejects being hard to audit.
000315     03  PE-Rej-Reason-Split redefines PE-Rej-Reason-Text.
000316         05  PE-Rej-Reason-Lead     pic x(30).
000317         05  PE-Rej-Reason-Snip     pic x(10).
000320     03  filler                 pic x(05).
000330*
000340  01  PE-Alloc-Deriv-Line.
000350     03  PE-Der-Project-Id      pic 9(06).
000360     03  PE-Der-Feature-Id      pic 9(06).
000370     03  PE-Der-Role            pic x(20).
000380     03  PE-Der-Role-Hours      pic s9(10)v99.
000390     03  PE-Der-Alloc-Pct       pic s9(03)v99.
000400     03  filler                 pic x(05).
000410*

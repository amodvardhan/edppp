000010*****************************************************************
000020*                                                               *
000030*              Team Member / BU Rate Resolution                *
000040*                                                               *
000050*****************************************************************
000060*
000070  identification          division.
000080*===============================
000090*
000100      program-id.         PE105.
000110***
000120      author.             R J Whitfield.
000130***
000140      installation.       Data Processing Division.
000150***
000160      date-written.       19-04-1991.
000170***
000180      date-compiled.
000190***
000200      security.           Professional Services Estimating System.
000210                          For internal use only, not for resale.
000220***
000230      remarks.            Resolves a team member's effective cost rate
000240                          per day and billing rate per day (rules C1
000250                          and C1b), falling back to the BU-RATE table
000260                          when the member has no rate of their own.
000270                          Also serves the "team-member rate defaulting"
000280                          requirement - callers supply zero for any
000290                          rate they want defaulted from the BU table.
000300***
000310      called modules.     None.
000320***
000330      files used.         None - BU rate table passed by the caller.
000340***
000350      error messages used.
000360                          None.
000370***
000380* Changes:
000390* 19/04/91 dpk -        Created, split out of PE100 so PE200's
000400*                       estimation-history logic could share the same
000410*                       rate rule without duplicating it.
000420* 23/08/09 tqn -    .01 Case-insensitive BU role match added - see
000430*                       9100-Lookup-BU-Role-Ci.
000440* 05/09/98 mrs -    .02 Y2K readiness - no date fields in this module,
000450*                       verified clean.
000460* 10/08/26 jhf -    .03 REQ-4471 - now uses PE-Config-Constants
000470*                       (wpeconst) for the default hours/day and default
000480*                       utilization instead of local 77-level literals.
000485* 12/08/26 kob -    .04 REQ-4488 - 9010-Scan-Exact takes a one-byte
000486*                       lead-char reject before the full role compare -
000487*                       see wpebtab's Role-Lead view.
000490***
000500*****************************************************************
000510*
000520  environment             division.
000530*===============================
000540*
000550  configuration            section.
000560  copy "wpeenv.cob".
000570  input-output             section.
000580  file-control.
000590  data                     division.
000600  file section.
000610  working-storage section.
000620*----------------------
000630  77  Prog-Name           pic x(15)   value "PE105 (1.0.03)".
000640  copy "wpeconst.cob".
000650*
000660  01  WS-Work-Fields.
000670     03  WS-Target-Role      pic x(20).
000672     03  WS-Target-Role-Lead redefines WS-Target-Role.
000674         05  WS-Target-Role-Lead-Char  pic x(01).
000676         05  filler                    pic x(19).
000680     03  WS-Compare-Role     pic x(20).
000690     03  WS-Ci-Candidate     pic x(20).
000700     03  WS-Sub              pic 9(03)   comp.
000710     03  WS-Match-Idx        pic 9(03)   comp.
000720*
000730  linkage section.
000740*--------------
000750*
000760  copy "wpe105.cob".
000770  copy "wpebtab.cob".
000780*
000790  procedure division using PE105-Linkage
000800                           PE-BU-Rate-Table.
000810*===================================
000820*
000830  0100-Main.
000840     move     zero  to  PE105-Cost-Rate-Day-Out
000850                        PE105-Billing-Rate-Day-Out.
000860     move     "N"   to  PE105-Match-Found-Flag.
000870     move     PE105-Role  to  WS-Target-Role.
000880*
000890     perform  1000-Resolve-Cost-Rate  thru  1000-Exit.
000900     perform  2000-Resolve-Billing-Rate  thru  2000-Exit.
000910     go to    0100-Exit.
000920*
000930  0100-Exit.
000940     exit     program.
000950*
000960  1000-Resolve-Cost-Rate.
000970     if       PE105-Cost-Rate-Day-In > zero
000980              move  PE105-Cost-Rate-Day-In  to  PE105-Cost-Rate-Day-Out
000990              go to 1000-Exit.
001000*
001010     if       PE105-Monthly-Cost-In > zero
001020        and   PE105-Work-Days-Month > zero
001030              divide PE105-Monthly-Cost-In  by  PE105-Work-Days-Month
001040                     giving PE105-Cost-Rate-Day-Out rounded
001050              go to 1000-Exit.
001060*
001070     perform  9000-Lookup-BU-Role thru 9000-Exit.
001080     if       PE105-Role-Was-Found
001090              move  PE-BU-Cost-Rate-Day (WS-Match-Idx)
001100                                        to  PE105-Cost-Rate-Day-Out
001110     else
001120              move  zero  to  PE105-Cost-Rate-Day-Out.
001130*
001140  1000-Exit.
001150     exit.
001160*
001170  2000-Resolve-Billing-Rate.
001180     if       PE105-Billing-Rate-Day-In > zero
001190              move  PE105-Billing-Rate-Day-In
001200                                        to  PE105-Billing-Rate-Day-Out
001210              go to 2000-Exit.
001220*
001230     if       PE105-Billing-Hourly-In > zero
001240              compute PE105-Billing-Rate-Day-Out rounded =
001250                      PE105-Billing-Hourly-In * PE105-Hours-Per-Day
001260              go to 2000-Exit.
001270*
001280     perform  9000-Lookup-BU-Role thru 9000-Exit.
001290     if       PE105-Role-Was-Found
001300              move  PE-BU-Billing-Rate-Day (WS-Match-Idx)
001310                                        to  PE105-Billing-Rate-Day-Out
001320     else
001330              move  zero  to  PE105-Billing-Rate-Day-Out.
001340*
001350  2000-Exit.
001360     exit.
001370*
001380* Exact match pass first, then a case-insensitive pass (C1/C1b say
001390* "exact match first, then case-insensitive").
001400*
001410  9000-Lookup-BU-Role.
001420     move     "N"  to  PE105-Match-Found-Flag.
001430     move     zero to  WS-Match-Idx.
001440     if       PE-BU-Rate-Count = zero
001450              go to 9000-Exit.
001460*
001470     perform  9010-Scan-Exact thru 9010-Exit
001480              varying WS-Sub from 1 by 1
001490              until WS-Sub > PE-BU-Rate-Count
001500                 or PE105-Role-Was-Found.
001510*
001520     if       PE105-Role-Was-Found
001530              go to 9000-Exit.
001540*
001550     perform  9100-Lookup-BU-Role-Ci thru 9100-Exit.
001560*
001570  9000-Exit.
001580     exit.
001590*
001600  9010-Scan-Exact.
001605* Lead-char reject first - cheaper than the full 20-byte compare
001606* and this pass runs once per team member against up to 200 rows.
001607     if       PE-BU-Role-Lead-Char (WS-Sub) not = WS-Target-Role-Lead-Char
001608              go to 9010-Exit.
001610     if       PE-BU-Role (WS-Sub) = WS-Target-Role
001620              move  "Y"    to  PE105-Match-Found-Flag
001630              move  WS-Sub to  WS-Match-Idx.
001640*
001650  9010-Exit.
001660     exit.
001670*
001680  9100-Lookup-BU-Role-Ci.
001690     move     WS-Target-Role  to  WS-Compare-Role.
001700     inspect  WS-Compare-Role converting
001710              "abcdefghijklmnopqrstuvwxyz" to
001720              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001730*
001740     perform  9110-Scan-Ci thru 9110-Exit
001750              varying WS-Sub from 1 by 1
001760              until WS-Sub > PE-BU-Rate-Count
001770                 or PE105-Role-Was-Found.
001780*
001790  9100-Exit.
001800     exit.
001810*
001820  9110-Scan-Ci.
001830     move     PE-BU-Role (WS-Sub)  to  WS-Ci-Candidate.
001840     inspect  WS-Ci-Candidate converting
001850              "abcdefghijklmnopqrstuvwxyz" to
001860              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001870     if       WS-Ci-Candidate = WS-Compare-Role
001880              move  "Y"    to  PE105-Match-Found-Flag
001890              move  WS-Sub to  WS-Match-Idx.
001900*
001910  9110-Exit.
001920     exit.
001930*

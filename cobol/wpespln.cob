000010****************************************************
000020*                                                  *
000030*   Record Definition For Sprint Plan File         *
000040*     Variable Length - Sprint-Week Or Phase Row   *
000050****************************************************
000060*  File size varies, max 275 bytes (10 role allocations).
000070*
000080* 11/07/18 kob - Created for agile delivery costing (see PE-Default-
000090*                Sprint-Wks in wpeconst).
000100* 04/05/23 tqn - Alloc-Count bumped from occurs 6 to occurs 10 -
000110*                large fixed-price builds were running out of rows.
000120*
000130  01  PE-Sprint-Plan-Record.
000140     03  PE-Spl-Project-Id      pic 9(06).
000150     03  PE-Spl-Row-Type        pic x.
000160         88  PE-Spl-Is-Sprint-Wk        value "S".
000170         88  PE-Spl-Is-Phase            value "P".
000180*   sprint-week rows only
000190     03  PE-Spl-Sprint-Num      pic 9(03).
000200     03  PE-Spl-Week-Num        pic 9(02).
000210*   PRE-UAT / UAT / GO-LIVE
000220     03  PE-Spl-Phase           pic x(10).
000230     03  PE-Spl-Alloc-Count     pic 9(02).
000240     03  PE-Spl-Alloc  occurs 10 times.
000250         05  PE-Spl-Alloc-Role      pic x(20).
000260*   1.0000 = 100 pct
000270         05  PE-Spl-Alloc-Fte       pic s9v9(04).
000280     03  filler                 pic x(01).
000290*

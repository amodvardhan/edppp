000010****************************************************
000020*                                                  *
000030*   Record Definition For Project Master File      *
000040*          Uses Project-Id As Key                  *
000050****************************************************
000060*  File size 93 bytes (89 data + growth filler).
000070*
000080* THIS RECORD DEFINITION MAY NEED CHANGING IF FINANCE ADD A NEW
000090* REVENUE MODEL - SEE PE-Revenue-Model 88 LEVELS BELOW.
000100*
000110* 06/03/84 rjw - Created.
000120* 19/04/91 dpk - Added Currency, was assumed GBP throughout til now.
000130* 08/11/98 mrs - Y2K - no cc/yy date fields on this record, nothing
000135*                to fix.
000140* 11/07/18 kob - Added Sprint-Dur-Weeks for agile delivery costing
000145*                (was hard 2 weeks everywhere - see wpeconst
000148*                PE-Default-Sprint-Wks).
000160* 30/01/22 tqn - Locked-Flag added, set when a version is won (see PE300).
000170*
000180  01  PE-Project-Record.
000190     03  PE-Project-Id          pic 9(06).
000200     03  PE-Project-Name        pic x(30).
000210     03  PE-Client-Name         pic x(20).
000220     03  PE-Revenue-Model       pic x.
000230         88  PE-Model-Fixed             value "F".
000240         88  PE-Model-Time-Matl         value "T".
000250         88  PE-Model-Milestone         value "M".
000260     03  PE-Currency            pic x(03).
000270     03  PE-Sprint-Dur-Weeks    pic 9(02).
000280     03  PE-Fixed-Revenue       pic s9(13)v99.
000290     03  PE-Status              pic x.
000300         88  PE-Status-Draft            value "D".
000310         88  PE-Status-Review           value "R".
000320         88  PE-Status-Submitted        value "S".
000330         88  PE-Status-Won              value "W".
000340     03  PE-Locked-Flag         pic x.
000350         88  PE-Version-Locked          value "Y".
000360         88  PE-Version-Not-Locked      value "N".
000370     03  PE-Contingency-Pct     pic s9(03)v99.
000380     03  PE-Mgmt-Reserve-Pct    pic s9(03)v99.
000390     03  filler                 pic x(04).
000400*

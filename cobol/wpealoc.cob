000010****************************************************
000020*                                                  *
000030*   Record Definition For Effort Allocation File   *
000040*     Zero Or More Occurrences Per Feature         *
000050****************************************************
000060*  File size 50 bytes.
000070*
000080* 23/08/09 tqn - Created, hived off Feature record when features started
000090*                needing more than one role on the same line item.
000100*
000110  01  PE-Alloc-Record.
000120     03  PE-Alo-Project-Id      pic 9(06).
000130*   owning feature
000140     03  PE-Alo-Feature-Id      pic 9(06).
000150     03  PE-Alo-Role            pic x(20).
000160*   pct of feature effort
000170     03  PE-Alo-Alloc-Pct       pic s9(03)v99.
000180*   hours for this role
000190     03  PE-Alo-Effort-Hrs      pic s9(10)v99.
000200     03  filler                 pic x(01).
000210*

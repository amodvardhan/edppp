000010****************************************************
000020*                                                  *
000030*   Working Storage - Estimating Engine Constants  *
000040*        Common To PE100, PE105, PE200             *
000050*                                                  *
000060****************************************************
000070* THESE VALUES ARE THE ADOPTED SHOP DEFAULTS.
000080* Change only on written authority of the PSD Estimating
000090* Standards Committee - see REQ-4471.
000100*
000110* 06/03/84 rjw - Created.
000120* 14/09/91 dpk - Added Margin/Override threshold constants.
000130* 02/02/98 mrs - Y2K readiness - no date fields here, verified clean.
000140* 11/07/18 kob - Added default sprint duration for agile delivery costing.
000150* 10/08/26 jhf - REQ-4471 Consolidated all rate/threshold literals into
000160*                this copybook so PE105 and PE200 stop hard coding them.
000165* 12/08/26 kob - REQ-4488 - Standards Committee re-keyed this table by
000167*                hand during the autumn rate review and shipped a zero
000168*                in place of Senior's multiplier for about four hours -
000169*                Cont-Table view added so PE100 can range-check all
000170*                three multipliers in one pass before a run starts.
000175*
000180  01  PE-Config-Constants.
000185     03  PE-Task-Cont-Group.
000190         05  PE-Task-Cont-Junior  pic 9v99  comp-3  value 1.25.
000210         05  PE-Task-Cont-Senior  pic 9v99  comp-3  value 1.05.
000220         05  PE-Task-Cont-Default pic 9v99  comp-3  value 1.10.
000225     03  PE-Task-Cont-Table redefines PE-Task-Cont-Group.
000227         05  PE-Task-Cont-Value occurs 3 times  pic 9v99  comp-3.
000230     03  PE-Default-Hours-Day    pic 99       comp            value 8.
000240     03  PE-Default-Util-Pct     pic 999v99   comp-3  value 100.00.
000250     03  PE-Default-Work-Days    pic 99       comp            value 20.
000260     03  PE-Default-Sprint-Wks   pic 99       comp            value 2.
000270     03  PE-Margin-Warn-Pct      pic 999v99   comp-3          value 15.00.
000280     03  PE-Effort-Ovrd-Pct      pic 999v99   comp-3          value 15.00.
000290     03  PE-Target-Margin-Pct    pic 999v99   comp-3          value 30.00.
000300     03  PE-Justify-Min-Chars    pic 99       comp            value 10.
000310     03  filler                  pic x(08).
000320*

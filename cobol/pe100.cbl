000010*****************************************************************
000020*                                                               *
000030*                Project Profitability Batch Driver            *
000040*                                                               *
000050*****************************************************************
000060*
000070  identification          division.
000080*===============================
000090*
000100      program-id.         PE100.
000110***
000120      author.             R J Whitfield.
000130***
000140      installation.       Data Processing Division.
000150***
000160      date-written.       06-03-1984.
000170***
000180      date-compiled.
000190***
000200      security.           Professional Services Estimating System.
000210                          For internal use only, not for resale.
000220***
000230      remarks.            Reads the project portfolio (PROJECT plus its
000240                          TEAM-MEMBER, FEATURE, EFFORT-ALLOC and
000250                          SPRINT-PLAN children, all sorted by
000260                          Project-Id) and computes, project by project,
000270                          the base cost, risk buffers, revenue, gross
000280                          margin, sprint capacity and reverse-margin
000290                          targets. Writes one PE-Result-Record and one
000300                          profitability report line per project, then
000310                          a portfolio dashboard summary at end of file.
000320***
000330      called modules.     PE105 (team member / BU rate resolution).
000340***
000350      files used.         PROJECT, TEAM-MEMBER, FEATURE, EFFORT-ALLOC,
000360                          BU-RATE, SPRINT-PLAN (input); RESULT, REPORT
000370                          (output).
000380***
000390      error messages used.
000400                          PE101 - Project has no team members and no
000410                          BU rate available for a required role.
000420***
000430* Changes:
000440* 06/03/84 rjw -        Created - base cost, buffers, fixed-price revenue,
000450*                       gross margin only.
000460* 19/04/91 dpk -        Time & materials and milestone revenue models
000470*                       added; CALL "PE105" split out for rate resolution.
000480* 14/09/91 dpk -        Reverse-margin targets (required revenue, required
000490*                       billing rate) added for sales quoting.
000500* 08/11/98 mrs -    Y2K Reviewed - no two-digit year fields anywhere on
000510*                       this run, PROJECT-ID/FEATURE-ID are not
000520*                       date-derived. Nothing to change.
000530* 11/07/18 kob -        Sprint capacity/sprints-required/effort-per-sprint
000540*                       added (S1-S4) plus the separate sprint-plan-based
000550*                       cost unit (SPRINT-PLAN file), for agile delivery
000560*                       costing alongside the older fixed/T&M quoting.
000570* 30/01/22 tqn -        Dashboard summary and role-usage tally added at
000580*                       REQ-1877 - sales wanted portfolio totals on the
000590*                       same run instead of a spreadsheet re-key.
000600* 10/08/26 jhf -    REQ-4471 Task-level contingency multiplier (junior/
000610*                       senior/default) now applied per BUSINESS RULES
000620*                       C2/S3 using PE-Config-Constants; multiplier is
000630*                       resolved by a case-insensitive substring match on
000640*                       the role name (see 3900-Get-Task-Contingency).
000650*                       S3's own no-allocations branch (4520) was found
000660*                       copying C2's first-team-member rule instead of
000670*                       always using the default multiplier - corrected.
000680*                       Sprint-plan cost (base/buffer/total) was being
000690*                       computed and then thrown away at end of project -
000700*                       now rounded, buffered per C4, carried onto RESULT
000710*                       and printed as its own report line when the
000720*                       project has SPRINT-PLAN rows.
000730* 12/08/26 kob -    REQ-4488 Six input opens plus RESULT/PEPRINT now
000740*                       range-checked in one shot at 1015 (see also the
000750*                       Cont-Table check on the contingency multipliers) -
000760*                       operator was catching a bad DD card three steps
000770*                       downstream and losing the whole overnight slot.
000780***
000790*****************************************************************
000800*
000810  environment             division.
000820*===============================
000830*
000840  configuration            section.
000850  copy "wpeenv.cob".
000860  input-output             section.
000870  file-control.
000880*
000890      select  PE-BU-Rate-File
000900              assign to BURATE
000910              organization is line sequential
000920              file status is PE-Bur-Status.
000930*
000940      copy "selpeprj.cob".
000950*
000960      select  PE-Team-Member-File
000970              assign to TEAMMBR
000980              organization is line sequential
000990              file status is PE-Tm-Status.
001000*
001010      select  PE-Feature-File
001020              assign to FEATURE
001030              organization is line sequential
001040              file status is PE-Ft-Status.
001050*
001060      select  PE-Alloc-File
001070              assign to EFFALOC
001080              organization is line sequential
001090              file status is PE-Al-Status.
001100*
001110      select  PE-Sprint-Plan-File
001120              assign to SPRNPLN
001130              organization is line sequential
001140              file status is PE-Sp-Status.
001150*
001160      select  PE-Result-File
001170              assign to RESULT
001180              organization is line sequential
001190              file status is PE-Rs-Status.
001200*
001210      select  PE-Report-File
001220              assign to PEPRINT
001230              organization is line sequential
001240              file status is PE-Rp-Status.
001250*
001260  data                     division.
001270  file section.
001280*--------------
001290*
001300  fd  PE-BU-Rate-File
001310      recording mode is line.
001320  copy "wpebrat.cob".
001330*
001340  copy "fdpeprj.cob".
001350*
001360  fd  PE-Team-Member-File
001370      recording mode is line.
001380  copy "wpetmbr.cob".
001390*
001400  fd  PE-Feature-File
001410      recording mode is line.
001420  copy "wpefeat.cob".
001430*
001440  fd  PE-Alloc-File
001450      recording mode is line.
001460  copy "wpealoc.cob".
001470*
001480  fd  PE-Sprint-Plan-File
001490      recording mode is line.
001500  copy "wpespln.cob".
001510*
001520  fd  PE-Result-File
001530      recording mode is line.
001540  copy "wperes.cob".
001550*
001560  fd  PE-Report-File
001570      report is Profitability-Report.
001580*
001590  report section.
001600*------------------------------
001610*
001620  rd  Profitability-Report
001630      control final
001640      page limit 58 lines
001650          heading 1
001660          first detail 4
001670          last detail 52
001680          footing 55.
001690*
001700  01  Rw-Page-Heading       type page heading.
001710      03  line 1.
001720          05  column   1  pic x(40)
001730                     value "PROJECT PROFITABILITY REPOSITORY LISTING".
001740          05  column 115  pic x(6)  value "PAGE  ".
001750          05  column 121  pic zzz9  source is page-counter.
001760      03  line 3.
001770          05  column   1  pic x(8)  value "PROJ-ID".
001780          05  column  12  pic x(20) value "NAME".
001790          05  column  34  pic x(6)  value "MODEL".
001800          05  column  42  pic x(16) value "REVENUE".
001810          05  column  60  pic x(16) value "TOTAL COST".
001820          05  column  78  pic x(8)  value "MARGIN%".
001830          05  column  88  pic x(5)  value "FLAG".
001840          05  column  95  pic x(8)  value "SPRINTS".
001850*
001860  01  Rw-Project-Detail     type detail line plus 1.
001870      03  column   1  pic 9(06)   source is WS-Rpt-Project-Id.
001880      03  column  12  pic x(20)   source is WS-Rpt-Project-Name.
001890      03  column  34  pic x       source is WS-Rpt-Revenue-Model.
001900      03  column  40  pic zz,zzz,zzz,zz9.99
001910                      source is WS-Rpt-Revenue.
001920      03  column  60  pic zz,zzz,zzz,zz9.99
001930                      source is WS-Rpt-Total-Cost.
001940      03  column  79  pic zz9.99  source is WS-Rpt-Margin-Pct
001941                      blank when zero.
001950      03  column  88  pic x(5)    source is WS-Rpt-Flag.
001960      03  column  96  pic zzz9    source is WS-Rpt-Sprints.
001970*
001980* Sprint-plan cost unit - printed only for a project that had
001990* SPRINT-PLAN rows to price (see 5500-Compute-Sprint-Plan-Cost);
002000* skipped by not GENERATE-ing it when there are none.
002010*
002020  01  Rw-Sprint-Plan-Cost-Detail  type detail line plus 1.
002030      03  column   1  pic x(15) value "  SPRINT PLAN: ".
002040      03  column  16  pic x(6)  value "BASE  ".
002050      03  column  22  pic zz,zzz,zzz,zz9.99
002060                      source is WS-Rpt-Spc-Base-Cost.
002070      03  column  42  pic x(7)  value "BUFFER ".
002080      03  column  49  pic zz,zzz,zzz,zz9.99
002090                      source is WS-Rpt-Spc-Buffer.
002100      03  column  69  pic x(6)  value "TOTAL ".
002110      03  column  75  pic zz,zzz,zzz,zz9.99
002120                      source is WS-Rpt-Spc-Total-Cost.
002130*
002140  01  Rw-Role-Tally-Detail  type detail line plus 1.
002150      03  column   1  pic x(11) value "ROLE USAGE:".
002160      03  column  13  pic x(20)   source is WS-Rpt-Tally-Role.
002170      03  column  35  pic zzz9    source is WS-Rpt-Tally-Uses.
002180*
002190  01  Rw-Totals-Footing     type control footing final.
002200      03  line plus 2.
002210          05  column   1  pic x(20) value "PORTFOLIO TOTALS".
002220      03  line plus 1.
002230          05  column   1  pic x(16) value "PROJECT COUNT   ".
002240          05  column  18  pic zzz9  source is WS-Rpt-Tot-Count.
002250      03  line plus 1.
002260          05  column   1  pic x(16) value "TOTAL REVENUE   ".
002270          05  column  18  pic zz,zzz,zzz,zz9.99
002280                     source is WS-Rpt-Tot-Revenue.
002290      03  line plus 1.
002300          05  column   1  pic x(16) value "TOTAL COST      ".
002310          05  column  18  pic zz,zzz,zzz,zz9.99
002320                     source is WS-Rpt-Tot-Cost.
002330      03  line plus 1.
002340          05  column   1  pic x(16) value "AVERAGE MARGIN% ".
002350          05  column  18  pic zz9.99  source is WS-Rpt-Tot-Avg-Margin
002351                          blank when zero.
002360      03  line plus 1.
002370          05  column   1  pic x(16) value "BELOW THRESHOLD ".
002380          05  column  18  pic zzz9  source is WS-Rpt-Tot-Below-Cnt.
002390*
002400  working-storage section.
002410*----------------------
002420*
002430  77  Prog-Name           pic x(15)   value "PE100 (2.5.06)".
002440  copy "wpeconst.cob".
002450  copy "wpebtab.cob".
002460*
002470  01  WS-File-Status.
002480     03  PE-Input-Status-Group.
002490         05  PE-Bur-Status       pic xx.
002500         05  PE-Prj-Status       pic xx.
002510         05  PE-Tm-Status        pic xx.
002520         05  PE-Ft-Status        pic xx.
002530         05  PE-Al-Status        pic xx.
002540         05  PE-Sp-Status        pic xx.
002550     03  PE-Output-Status-Group.
002560         05  PE-Rs-Status        pic xx.
002570         05  PE-Rp-Status        pic xx.
002580* One compare against each half beats testing all eight statuses
002590* one at a time right after OPEN - see 1015-Verify-Files-Opened.
002600  01  WS-File-Status-Check redefines WS-File-Status.
002610     03  WS-Fs-Input-Chars   pic x(12).
002620     03  WS-Fs-Output-Chars  pic x(04).
002630*
002640  77  WS-Cont-Sub         pic 9       comp.
002650  01  WS-Switches.
002660     03  WS-Project-Eof      pic x       value "N".
002670         88  WS-Project-Eof-Yes                  value "Y".
002680     03  WS-Team-Eof         pic x       value "N".
002690         88  WS-Team-Eof-Yes                     value "Y".
002700     03  WS-Feature-Eof      pic x       value "N".
002710         88  WS-Feature-Eof-Yes                  value "Y".
002720     03  WS-Alloc-Eof        pic x       value "N".
002730         88  WS-Alloc-Eof-Yes                    value "Y".
002740     03  WS-Sprint-Eof       pic x       value "N".
002750         88  WS-Sprint-Eof-Yes                   value "Y".
002760     03  WS-Feature-Has-Alloc pic x      value "N".
002770         88  WS-Feature-Has-Alloc-Yes            value "Y".
002780     03  WS-Team-Found-Flag  pic x       value "N".
002790         88  WS-Team-Was-Found                   value "Y".
002800*
002810* Team, feature, allocation and sprint-plan rows for the project
002820* currently being priced - re-loaded fresh at the top of each pass
002830* through 2000-Process-Projects.
002840*
002850  01  WS-Team-Table.
002860     03  WS-Team-Count       pic 9(03)   comp.
002870     03  WS-Team-Match-Idx   pic 9(03)   comp.
002880     03  WS-Team-Entry occurs 30 times indexed by WS-Team-Idx.
002890         05  WS-Team-Role            pic x(20).
002900         05  WS-Team-Util-Pct        pic s9(03)v99.
002910         05  WS-Team-Work-Days       pic 9(02).
002920         05  WS-Team-Hours-Day       pic 9(02).
002930         05  WS-Team-Resolved-Cost   pic s9(13)v99.
002940         05  WS-Team-Resolved-Bill   pic s9(13)v99.
002950         05  WS-Team-Contin-Mult     pic 9v99.
002960*
002970  01  WS-Feature-Table.
002980     03  WS-Feature-Count    pic 9(03)   comp.
002990     03  WS-Feature-Entry occurs 100 times indexed by WS-Feature-Idx.
003000         05  WS-Feat-Feature-Id      pic 9(06).
003010         05  WS-Feat-Name            pic x(30).
003020         05  WS-Feat-Effort-Hrs      pic s9(10)v99.
003030*
003040  01  WS-Alloc-Table.
003050     03  WS-Alloc-Count      pic 9(03)   comp.
003060     03  WS-Alloc-Idx-Sv     pic 9(03)   comp.
003070     03  WS-Alloc-Entry occurs 300 times indexed by WS-Alloc-Idx.
003080         05  WS-Alo-Feature-Id       pic 9(06).
003090         05  WS-Alo-Role             pic x(20).
003100         05  WS-Alo-Effort-Hrs       pic s9(10)v99.
003110*
003120  01  WS-Sprint-Table.
003130     03  WS-Sprint-Count     pic 9(03)   comp.
003140     03  WS-Sprint-Entry occurs 60 times indexed by WS-Sprint-Idx.
003150         05  WS-Spl-Alloc-Count      pic 9(02).
003160         05  WS-Spl-Alloc occurs 10 times indexed by WS-Spl-Idx.
003170             07  WS-Spl-Role         pic x(20).
003180             07  WS-Spl-Fte          pic s9v9(04).
003190*
003200* General calculation scratch - packed for arithmetic speed, matching
003210* a picture wide enough to keep four decimals before final rounding
003220* (BUSINESS RULES header note).
003230*
003240  01  WS-Calc-Work.
003250     03  WS-Current-Project-Id       pic 9(06).
003260     03  WS-Base-Cost-Accum          pic s9(13)v9999   comp-3.
003270     03  WS-Feature-Cost-Accum       pic s9(13)v9999   comp-3.
003280     03  WS-Role-Hours               pic s9(10)v9999   comp-3.
003290     03  WS-Cost-Per-Hour            pic s9(13)v9999   comp-3.
003300     03  WS-Util-Frac                pic s9v9999       comp-3.
003310     03  WS-Task-Mult                pic 9v99          comp-3.
003320     03  WS-Contin-Role              pic x(20).
003330     03  WS-Contingency-Amt          pic s9(13)v99     comp-3.
003340     03  WS-Reserve-Amt              pic s9(13)v99     comp-3.
003350     03  WS-Base-Cost                pic s9(13)v99.
003360     03  WS-Risk-Buffer              pic s9(13)v99.
003370     03  WS-Total-Cost               pic s9(13)v99.
003380     03  WS-Revenue-Accum            pic s9(13)v9999   comp-3.
003390     03  WS-Revenue                  pic s9(13)v99.
003400     03  WS-Effort-Days              pic s9(10)v9999   comp-3.
003410     03  WS-Billing-Per-Day          pic s9(13)v9999   comp-3.
003420     03  WS-Margin-Pct               pic s9(03)v99.
003430     03  WS-Margin-Defined           pic x.
003440     03  WS-Margin-Below-Flag        pic x.
003450     03  WS-Total-Effort-Accum       pic s9(10)v9999   comp-3.
003460     03  WS-Total-Effort-Hrs         pic s9(10)v99.
003470     03  WS-Sprint-Capacity-Accum    pic s9(10)v9999   comp-3.
003480     03  WS-Sprint-Capacity          pic s9(10)v99.
003490     03  WS-Days-Per-Sprint          pic 9(04)         comp.
003500     03  WS-Sprints-Required         pic 9(04).
003510     03  WS-Effort-Per-Sprint        pic s9(10)v99.
003520     03  WS-Required-Revenue         pic s9(13)v99.
003530     03  WS-Required-Bill-Rate       pic s9(13)v99.
003540     03  WS-Divide-Whole             pic 9(06)         comp.
003550     03  WS-Divide-Remainder         pic s9(10)v9999   comp-3.
003560     03  WS-Spc-Base-Accum           pic s9(13)v9999   comp-3.
003570     03  WS-Spc-Base-Cost            pic s9(13)v99.
003580     03  WS-Spc-Contingency-Amt      pic s9(13)v99     comp-3.
003590     03  WS-Spc-Reserve-Amt          pic s9(13)v99     comp-3.
003600     03  WS-Spc-Buffer               pic s9(13)v99.
003610     03  WS-Spc-Total-Cost           pic s9(13)v99.
003620     03  WS-Spc-Present-Flag         pic x.
003630         88  WS-Spc-Was-Present               value "Y".
003640*
003650* Linkage work-area for CALL "PE105" - reused for both a real team
003660* member's own rate resolution and, with the input fields zeroed, for
003670* a bare BU-default-rate lookup (see 9100-Lookup-BU-Default-Rate).
003680*
003690  01  WS-PE105-Link.
003700  copy "wpe105.cob".
003710*
003720* Report-line work areas, moved to before each GENERATE.
003730*
003740  01  WS-Report-Fields.
003750     03  WS-Rpt-Project-Id           pic 9(06).
003760     03  WS-Rpt-Project-Name         pic x(20).
003770     03  WS-Rpt-Revenue-Model        pic x.
003780     03  WS-Rpt-Revenue              pic s9(13)v99.
003790     03  WS-Rpt-Total-Cost           pic s9(13)v99.
003800     03  WS-Rpt-Margin-Pct           pic s9(03)v99.
003810     03  WS-Rpt-Flag                 pic x(5).
003820     03  WS-Rpt-Sprints              pic 9(04).
003830     03  WS-Rpt-Spc-Base-Cost        pic s9(13)v99.
003840     03  WS-Rpt-Spc-Buffer           pic s9(13)v99.
003850     03  WS-Rpt-Spc-Total-Cost       pic s9(13)v99.
003860     03  WS-Rpt-Tally-Role           pic x(20).
003870     03  WS-Rpt-Tally-Uses           pic 9(04).
003880     03  WS-Rpt-Tot-Count            pic 9(04).
003890     03  WS-Rpt-Tot-Revenue          pic s9(13)v99.
003900     03  WS-Rpt-Tot-Cost             pic s9(13)v99.
003910     03  WS-Rpt-Tot-Avg-Margin       pic s9(03)v99.
003920     03  WS-Rpt-Tot-Below-Cnt        pic 9(04).
003930*
003940* Portfolio totals accumulated in 7000-Accumulate-Totals.
003950*
003960  01  WS-Dashboard-Work.
003970     03  WS-Dash-Project-Count       pic 9(04)   comp.
003980     03  WS-Dash-Total-Revenue       pic s9(13)v99.
003990     03  WS-Dash-Total-Cost          pic s9(13)v99.
004000     03  WS-Dash-Margin-Sum          pic s9(13)v99.
004010     03  WS-Dash-Margin-Def-Count    pic 9(04)   comp.
004020     03  WS-Dash-Below-Count         pic 9(04)   comp.
004030     03  WS-Dash-Avg-Margin          pic s9(03)v99.
004040     03  WS-Upper-Role               pic x(20).
004050     03  WS-Match-Tally              pic 9(02)   comp.
004060     03  WS-Tally-Idx-Sv             pic 9(02)   comp.
004070     03  WS-Sort-Pass                pic 9(02)   comp.
004080     03  WS-Sort-Hold-Role           pic x(20).
004090     03  WS-Sort-Hold-Uses           pic 9(04)   comp.
004100*
004110* Dashboard summary and role-usage tally - both 01s come straight off
004120* the copybook so PE100 and the report totals stay in step with the
004130* disk layout without a second, hand-kept copy of the same fields.
004140*
004150  copy "wpedash.cob".
004160*
004170  procedure division.
004180*===================================
004190*
004200  1000-Main.
004210* Run outline for the night's PE100 pass: load the BU-RATE card
004220* once, price the portfolio project by project, drop the dashboard
004230* record last, then fold the sheets.
004240     perform  1010-Open-Files.
004250     perform  1015-Verify-Files-Opened thru 1015-Exit.
004260     perform  1500-Load-BU-Rate-Table thru 1500-Exit.
004270     perform  2000-Process-Projects thru 2000-Exit.
004280     perform  8000-Write-Dashboard thru 8000-Exit.
004290     perform  9900-Close-Files.
004300     stop run.
004310*
004320  1010-Open-Files.
004330* All six input/output files opened up front - none of them are
004340* reopened mid-run even across a multi-volume PROJECT file.
004350     open input   PE-BU-Rate-File
004360                 PE-Project-File
004370                 PE-Team-Member-File
004380                 PE-Feature-File
004390                 PE-Alloc-File
004400                 PE-Sprint-Plan-File.
004410     open output  PE-Result-File.
004420     open output  PE-Report-File.
004430     initiate     Profitability-Report.
004440*
004450  1015-Verify-Files-Opened.
004460* An 02-status short on one of the six input opens used to run
004470* half a portfolio before PE100 fell over on the bad file - this
004480* catches that up front instead, off the flat char view above.
004490     if       WS-Fs-Input-Chars not = "000000000000"
004500        or    WS-Fs-Output-Chars not = "0000"
004510              stop run.
004512* Range-check the contingency multipliers off the Cont-Table view
004514* (wpeconst) before pricing anything - see REQ-4488 in that
004516* copybook's changelog for the re-keying incident this covers.
004518     perform  1016-Check-Cont-Value thru 1016-Exit
004519             varying WS-Cont-Sub from 1 by 1
004520             until WS-Cont-Sub > 3.
004580*
004590  1015-Exit.
004600     exit.
004605*
004610  1016-Check-Cont-Value.
004615     if       PE-Task-Cont-Value (WS-Cont-Sub) not > zero
004618              stop run.
004650*
004660  1016-Exit.
004670     exit.
004680*
004690  9900-Close-Files.
004700* TERMINATE before CLOSE so the last control footing actually
004710* makes it onto PEPRINT.
004720     terminate    Profitability-Report.
004730     close        PE-BU-Rate-File
004740                 PE-Project-File
004750                 PE-Team-Member-File
004760                 PE-Feature-File
004770                 PE-Alloc-File
004780                 PE-Sprint-Plan-File
004790                 PE-Result-File
004800                 PE-Report-File.
004810*
004820* BUSINESS FLOW step 1 - whole BU-RATE file loaded to memory once.
004830*
004840  1500-Load-BU-Rate-Table.
004850* BU-RATE is a small card file (one line per role) - cheapest to
004860* hold the whole thing in WORKING-STORAGE for the run than to
004870* reread it per project.
004880     move     zero  to  PE-BU-Rate-Count.
004890     read     PE-BU-Rate-File
004900              at end go to 1500-Exit.
004910  1510-Bu-Rate-Loop.
004920* 200-row ceiling matches PE-BU-Max-Roles on the table itself -
004930* an oversize card deck just stops loading past row 200 rather
004940* than abending.
004950     add      1     to  PE-BU-Rate-Count.
004960     move     PE-Bur-Role             to  PE-BU-Role (PE-BU-Rate-Count).
004970     move     PE-Bur-Cost-Rate-Day
004980                        to  PE-BU-Cost-Rate-Day (PE-BU-Rate-Count).
004990     move     PE-Bur-Billing-Rate-Day
005000                        to  PE-BU-Billing-Rate-Day (PE-BU-Rate-Count).
005010     read     PE-BU-Rate-File
005020              at end go to 1500-Exit.
005030     if       PE-BU-Rate-Count < 200
005040              go to 1510-Bu-Rate-Loop.
005050*
005060  1500-Exit.
005070* Falls through here on a genuinely empty card file too - PE100
005080* still runs, every team member simply prices off their own
005090* resolved rate with no BU default to fall back on.
005100     exit.
005110*
005120* BATCH FLOW step 2 - one pass of the PROJECT master, one child-record
005130* match per project, one PE-Result-Record and one report line written.
005140*
005150  2000-Process-Projects.
005160* One iteration of this loop is one priced project: load its
005170* children, run every costing/margin/sprint rule against them,
005180* then write RESULT and REPORT before moving on.
005190     read     PE-Project-File
005200              at end move "Y" to WS-Project-Eof
005210              go to 2000-Exit.
005220*
005230  2010-Project-Loop.
005240* Paragraph order below follows the BATCH FLOW as documented in
005250* the run book - buffers before revenue, margin before sprint
005260* sizing, sprint-plan pricing last so it can reuse WS-Days-Per-
005270* Sprint set up in 4500.
005280     move     PE-Project-Id  to  WS-Current-Project-Id.
005290     perform  2100-Read-Project-Children thru 2100-Exit.
005300     perform  2200-Resolve-Team-Rates thru 2200-Exit.
005310     perform  3000-Compute-Base-Cost thru 3000-Exit.
005320     perform  3100-Compute-Buffers thru 3100-Exit.
005330     perform  3500-Compute-Revenue thru 3500-Exit.
005340     perform  4000-Compute-Margin thru 4000-Exit.
005350     perform  4500-Compute-Sprint-Plan thru 4500-Exit.
005360     perform  5000-Compute-Reverse-Margin thru 5000-Exit.
005370     perform  5500-Compute-Sprint-Plan-Cost thru 5500-Exit.
005380     perform  6000-Write-Result-And-Report thru 6000-Exit.
005390     perform  7000-Accumulate-Totals thru 7000-Exit.
005400*
005410     read     PE-Project-File
005420              at end move "Y" to WS-Project-Eof
005430              go to 2000-Exit.
005440     go to    2010-Project-Loop.
005450*
005460  2000-Exit.
005470* Reached on real end of PROJECT, not on a read error - PE-Prj-
005480* Status is left for the operator to check if the run ever comes
005490* up short a project count against the input deck.
005500     exit.
005510*
005520* TEAM-MEMBER, FEATURE, EFFORT-ALLOC and SPRINT-PLAN are read ahead
005530* and buffered into working tables while their Project-Id matches the
005540* project just read from PE-Project-File - the classic multi-file
005550* control-break match, one file at a time.
005560*
005570  2100-Read-Project-Children.
005580* Counts are zeroed first so a project with no rows in a given
005590* child file just leaves that table empty rather than carrying
005600* over the previous project's rows.
005610     move     zero  to  WS-Team-Count WS-Feature-Count
005620                        WS-Alloc-Count WS-Sprint-Count.
005630*
005640     if       WS-Team-Eof-Yes
005650              go to 2120-Load-Features.
005660     if       PE-TM-Project-Id not = WS-Current-Project-Id
005670              go to 2120-Load-Features.
005680  2110-Team-Loop.
005690* PE105 is called once per team member here so the resolved cost
005700* and billing rate are already sitting in the table by the time
005710* 3000 needs them - saves a second CALL later in the pass.
005720     add      1  to  WS-Team-Count.
005730     move     PE-TM-Role             to  WS-Team-Role (WS-Team-Count).
005740     move     PE-TM-Utilization-Pct  to  WS-Team-Util-Pct (WS-Team-Count).
005750     move     PE-TM-Work-Days-Month
005760                        to  WS-Team-Work-Days (WS-Team-Count).
005770     move     PE-TM-Hours-Per-Day
005780                        to  WS-Team-Hours-Day (WS-Team-Count).
005790     move     PE-TM-Cost-Rate-Day    to  PE105-Cost-Rate-Day-In.
005800     move     PE-TM-Billing-Rate-Day to  PE105-Billing-Rate-Day-In.
005810     move     PE-TM-Monthly-Cost     to  PE105-Monthly-Cost-In.
005820     move     PE-TM-Billing-Hourly   to  PE105-Billing-Hourly-In.
005830     move     PE-TM-Role             to  PE105-Role.
005840     move     PE-TM-Work-Days-Month  to  PE105-Work-Days-Month.
005850     move     PE-TM-Hours-Per-Day    to  PE105-Hours-Per-Day.
005860     call     "PE105" using WS-PE105-Link, PE-BU-Rate-Table.
005870     move     PE105-Cost-Rate-Day-Out
005880                        to  WS-Team-Resolved-Cost (WS-Team-Count).
005890     move     PE105-Billing-Rate-Day-Out
005900                        to  WS-Team-Resolved-Bill (WS-Team-Count).
005910     move     PE-TM-Role  to  WS-Contin-Role.
005920     perform  3900-Get-Task-Contingency thru 3900-Exit.
005930     move     WS-Task-Mult  to  WS-Team-Contin-Mult (WS-Team-Count).
005940     read     PE-Team-Member-File
005950              at end move "Y" to WS-Team-Eof
005960              go to 2120-Load-Features.
005970     if       WS-Team-Count < 30
005980        and   PE-TM-Project-Id = WS-Current-Project-Id
005990              go to 2110-Team-Loop.
006000*
006010  2120-Load-Features.
006020* Same match-and-buffer idea as the team read above, one file
006030* further down the child set - a project with no features on
006040* file (rare, but a T&M project quoted only on team cost could)
006050* leaves WS-Feature-Count at zero and every costing rule below
006060* quietly does nothing for it.
006070     if       WS-Feature-Eof-Yes
006080              go to 2130-Load-Allocs.
006090     if       PE-Feat-Project-Id not = WS-Current-Project-Id
006100              go to 2130-Load-Allocs.
006110  2121-Feature-Loop.
006120* 100-row ceiling matches WS-Feature-Entry's OCCURS - a project
006130* with more features than that just stops buffering past row 100.
006140     add      1  to  WS-Feature-Count.
006150     move     PE-Feat-Feature-Id
006160                        to  WS-Feat-Feature-Id (WS-Feature-Count).
006170     move     PE-Feat-Name        to  WS-Feat-Name (WS-Feature-Count).
006180     move     PE-Feat-Effort-Hrs
006190                        to  WS-Feat-Effort-Hrs (WS-Feature-Count).
006200     read     PE-Feature-File
006210              at end move "Y" to WS-Feature-Eof
006220              go to 2130-Load-Allocs.
006230     if       WS-Feature-Count < 100
006240        and   PE-Feat-Project-Id = WS-Current-Project-Id
006250              go to 2121-Feature-Loop.
006260*
006270  2130-Load-Allocs.
006280* EFFORT-ALLOC is the odd one of the four child files - it keys
006290* off Feature-Id as well as Project-Id, but the buffering here
006300* still only tracks the project boundary; the feature match
006310* itself happens later, feature by feature, in 3020.
006320     if       WS-Alloc-Eof-Yes
006330              go to 2140-Load-Sprint-Plan.
006340     if       PE-Alo-Project-Id not = WS-Current-Project-Id
006350              go to 2140-Load-Sprint-Plan.
006360  2131-Alloc-Loop.
006370* 300 rows is generous - a heavily-decomposed project (many
006380* features, several roles each) rarely gets past a hundred or so.
006390     add      1  to  WS-Alloc-Count.
006400     move     PE-Alo-Feature-Id   to  WS-Alo-Feature-Id (WS-Alloc-Count).
006410     move     PE-Alo-Role         to  WS-Alo-Role (WS-Alloc-Count).
006420     move     PE-Alo-Effort-Hrs   to  WS-Alo-Effort-Hrs (WS-Alloc-Count).
006430     read     PE-Alloc-File
006440              at end move "Y" to WS-Alloc-Eof
006450              go to 2140-Load-Sprint-Plan.
006460     if       WS-Alloc-Count < 300
006470        and   PE-Alo-Project-Id = WS-Current-Project-Id
006480              go to 2131-Alloc-Loop.
006490*
006500  2140-Load-Sprint-Plan.
006510* Last of the four child files - falling through to 2100-Exit
006520* from here (rather than another Load- paragraph) is what makes
006530* this the bottom of the match-merge chain.
006540     if       WS-Sprint-Eof-Yes
006550              go to 2100-Exit.
006560     if       PE-Spl-Project-Id not = WS-Current-Project-Id
006570              go to 2100-Exit.
006580  2141-Sprint-Loop.
006590* SPRINT-PLAN rows are optional - plenty of fixed-price and T&M
006600* projects never carry one, in which case WS-Sprint-Count stays
006610* zero for the whole pass.
006620     add      1  to  WS-Sprint-Count.
006630     move     PE-Spl-Alloc-Count
006640                        to  WS-Spl-Alloc-Count (WS-Sprint-Count).
006650     move     PE-Spl-Alloc (1) PE-Spl-Alloc (2) PE-Spl-Alloc (3)
006660              PE-Spl-Alloc (4) PE-Spl-Alloc (5) PE-Spl-Alloc (6)
006670              PE-Spl-Alloc (7) PE-Spl-Alloc (8) PE-Spl-Alloc (9)
006680              PE-Spl-Alloc (10)
006690                           to  WS-Spl-Alloc (WS-Sprint-Count, 1)
006700                               WS-Spl-Alloc (WS-Sprint-Count, 2)
006710                               WS-Spl-Alloc (WS-Sprint-Count, 3)
006720                               WS-Spl-Alloc (WS-Sprint-Count, 4)
006730                               WS-Spl-Alloc (WS-Sprint-Count, 5)
006740                               WS-Spl-Alloc (WS-Sprint-Count, 6)
006750                               WS-Spl-Alloc (WS-Sprint-Count, 7)
006760                               WS-Spl-Alloc (WS-Sprint-Count, 8)
006770                               WS-Spl-Alloc (WS-Sprint-Count, 9)
006780                               WS-Spl-Alloc (WS-Sprint-Count, 10).
006790     read     PE-Sprint-Plan-File
006800              at end move "Y" to WS-Sprint-Eof
006810              go to 2100-Exit.
006820     if       WS-Sprint-Count < 60
006830        and   PE-Spl-Project-Id = WS-Current-Project-Id
006840              go to 2141-Sprint-Loop.
006850*
006860  2100-Exit.
006870* All four child tables are now as full as they're going to get
006880* for this project - nothing past here re-reads a child file
006890* until 2010 loops back for the next PROJECT record.
006900     exit.
006910*
006920* Placeholder retained for symmetry with the paragraph map in the run
006930* book - actual per-member CALL "PE105" happens inline in 2110-Team-
006940* Loop above so the resolved rate is ready before 3000 needs it.
006950*
006960  2200-Resolve-Team-Rates.
006970* Left in the paragraph map for anyone tracing the run book
006980* against the older PE100 releases, where rate resolution really
006990* was a separate pass over the team table after it loaded.
007000     continue.
007010*
007020  2200-Exit.
007030* Continue-only paragraph - nothing to unwind on the way out.
007040     exit.
007050*
007060*================================================================
007070* BUSINESS RULE C2 - base cost, feature by feature.
007080*================================================================
007090*
007100  3000-Compute-Base-Cost.
007110* First of the two cost passes over the feature table - this one
007120* prices at cost rate, 3530 below prices the same table at
007130* billing rate for the T&M revenue model.
007140     move     zero  to  WS-Base-Cost-Accum.
007150     if       WS-Feature-Count = zero
007160              go to 3000-Exit.
007170     perform  3010-Cost-One-Feature thru 3010-Exit
007180              varying WS-Feature-Idx from 1 by 1
007190              until WS-Feature-Idx > WS-Feature-Count.
007200     move     zero  to  WS-Base-Cost.
007210     add      WS-Base-Cost-Accum  to  WS-Base-Cost rounded.
007220*
007230  3000-Exit.
007240* WS-Base-Cost is the figure 3100 buffers and 4000 measures
007250* margin against - nothing downstream touches WS-Base-Cost-Accum
007260* again once it's rounded here.
007270     exit.
007280*
007290  3010-Cost-One-Feature.
007300* A feature costs either off its own EFFORT-ALLOC rows (role by
007310* role) or, when it has none, off the team as a whole - never
007320* both, see the branch below.
007330     move     zero  to  WS-Feature-Cost-Accum.
007340     move     "N"   to  WS-Feature-Has-Alloc.
007350     if       WS-Alloc-Count > zero
007360              perform  3020-Scan-Feature-Allocs thru 3020-Exit
007370                       varying WS-Alloc-Idx from 1 by 1
007380                       until WS-Alloc-Idx > WS-Alloc-Count.
007390*
007400     if       WS-Feature-Has-Alloc-Yes
007410              perform  3030-Cost-With-Allocs thru 3030-Exit
007420                       varying WS-Alloc-Idx from 1 by 1
007430                       until WS-Alloc-Idx > WS-Alloc-Count
007440     else
007450              perform  3040-Cost-No-Allocs thru 3040-Exit.
007460*
007470     add      WS-Feature-Cost-Accum  to  WS-Base-Cost-Accum.
007480*
007490  3010-Exit.
007500* WS-Feature-Cost-Accum for this one feature is folded into
007510     exit.
007520*
007530  3020-Scan-Feature-Allocs.
007540* Just a has-any-allocation flag - the actual costing scan over
007550* the same allocation rows happens separately in 3030/3550/4530
007560* so each caller can apply its own multiplier rule.
007570     if       WS-Alo-Feature-Id (WS-Alloc-Idx) =
007580              WS-Feat-Feature-Id (WS-Feature-Idx)
007590              move  "Y"  to  WS-Feature-Has-Alloc.
007600*
007610  3020-Exit.
007620* Flag-only paragraph, no accumulation happens here.
007630     exit.
007640*
007650  3030-Cost-With-Allocs.
007660* Team member on file for the role prices at their own resolved
007670* day rate; no team member covering that role falls back to the
007680* BU default card via 9100 (rule C1b).
007690* Hours-per-day or utilisation of zero on the matched team member
007700* is treated the same as no member found at all - can't divide by
007710* a rate that isn't there.
007720     if       WS-Alo-Feature-Id (WS-Alloc-Idx) not =
007730              WS-Feat-Feature-Id (WS-Feature-Idx)
007740              go to 3030-Exit.
007750*
007760     move     WS-Alo-Role (WS-Alloc-Idx)  to  WS-Contin-Role.
007770     perform  3900-Get-Task-Contingency thru 3900-Exit.
007780     compute  WS-Role-Hours =
007790              WS-Alo-Effort-Hrs (WS-Alloc-Idx) * WS-Task-Mult.
007800*
007810     move     WS-Alo-Role (WS-Alloc-Idx)  to  WS-Contin-Role.
007820     perform  9000-Lookup-Team-By-Role thru 9000-Exit.
007830*
007840     if       WS-Team-Was-Found
007850              if     WS-Team-Hours-Day (WS-Team-Match-Idx) = zero
007860                 or  WS-Team-Util-Pct (WS-Team-Match-Idx) = zero
007870                     go to 3030-Exit
007880              else
007890                     compute WS-Util-Frac =
007900                             WS-Team-Util-Pct (WS-Team-Match-Idx) / 100
007910                     compute WS-Cost-Per-Hour =
007920                             WS-Team-Resolved-Cost (WS-Team-Match-Idx) /
007930                             (WS-Team-Hours-Day (WS-Team-Match-Idx) *
007940                              WS-Util-Frac)
007950     else
007960              move   WS-Alo-Role (WS-Alloc-Idx)  to  PE105-Role
007970              perform 9100-Lookup-Bu-Default-Rate thru 9100-Exit
007980              if     PE105-Cost-Rate-Day-Out = zero
007990                     go to 3030-Exit
008000              else
008010                     compute WS-Util-Frac =
008020                             PE-Default-Util-Pct / 100
008030                     compute WS-Cost-Per-Hour =
008040                             PE105-Cost-Rate-Day-Out /
008050                             (PE-Default-Hours-Day * WS-Util-Frac).
008060*
008070     compute  WS-Feature-Cost-Accum =
008080              WS-Feature-Cost-Accum + (WS-Role-Hours * WS-Cost-Per-Hour).
008090*
008100  3030-Exit.
008110* A role with no usable rate anywhere (no team member, no BU
008120* card) simply contributes nothing to WS-Feature-Cost-Accum -
008130* PE101 is raised by the operator run book, not by this program.
008140     exit.
008150*
008160  3040-Cost-No-Allocs.
008170* Rule C2 - undecomposed feature, whole team's hours applied at
008180* the first team member's own task-contingency multiplier (or
008190* the shop default when the project carries no team at all).
008200     if       WS-Team-Count = zero
008210              move   PE-Task-Cont-Default  to  WS-Task-Mult
008220     else
008230              move   WS-Team-Contin-Mult (1)  to  WS-Task-Mult.
008240*
008250     compute  WS-Role-Hours =
008260              WS-Feat-Effort-Hrs (WS-Feature-Idx) * WS-Task-Mult.
008270*
008280     if       WS-Team-Count = zero
008290              go to 3040-Exit.
008300*
008310     if       WS-Team-Hours-Day (1) = zero
008320        or    WS-Team-Util-Pct (1) = zero
008330              go to 3040-Exit.
008340*
008350     compute  WS-Util-Frac = WS-Team-Util-Pct (1) / 100.
008360     compute  WS-Cost-Per-Hour =
008370              WS-Team-Resolved-Cost (1) /
008380              (WS-Team-Hours-Day (1) * WS-Util-Frac).
008390     compute  WS-Feature-Cost-Accum =
008400              WS-Feature-Cost-Accum + (WS-Role-Hours * WS-Cost-Per-Hour).
008410*
008420  3040-Exit.
008430* WS-Feature-Cost-Accum is left as whatever the branch above set.
008440     exit.
008450*
008460*================================================================
008470* Task-level contingency multiplier (C2/S3) - case-insensitive
008480* substring match on the role name, no intrinsic FUNCTIONs used.
008490*================================================================
008500*
008510  3900-Get-Task-Contingency.
008520* Junior/senior recognised by a handful of common titles and
008530* abbreviations, checked in that order so "Senior Junior Dev"
008540* (never seen it, but) would still land on Senior first.
008550* Anything that matches neither list prices at the plain default
008560* multiplier - most role titles on file are exactly that.
008570     move     spaces  to  WS-Upper-Role.
008580     move     WS-Contin-Role  to  WS-Upper-Role.
008590     inspect  WS-Upper-Role converting
008600              "abcdefghijklmnopqrstuvwxyz" to
008610              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008620     move     zero    to  WS-Match-Tally.
008630     inspect  WS-Upper-Role tallying WS-Match-Tally
008640              for all "JUNIOR" for all "JR".
008650     if       WS-Match-Tally > zero
008660              move  PE-Task-Cont-Junior  to  WS-Task-Mult
008670              go to 3900-Exit.
008680*
008690     move     zero    to  WS-Match-Tally.
008700     inspect  WS-Upper-Role tallying WS-Match-Tally
008710              for all "SENIOR" for all "SR" for all "LEAD".
008720     if       WS-Match-Tally > zero
008730              move  PE-Task-Cont-Senior  to  WS-Task-Mult
008740              go to 3900-Exit.
008750*
008760     move     PE-Task-Cont-Default  to  WS-Task-Mult.
008770*
008780  3900-Exit.
008790* WS-Task-Mult is the paragraph's one output field.
008800     exit.
008810*
008820*================================================================
008830* BUSINESS RULE C4 - contingency and management-reserve buffers.
008840*================================================================
008850*
008860  3100-Compute-Buffers.
008870* Both buffer percentages come off PE-Config-Constants so Sales
008880* can move them for a new fiscal year without a recompile.
008890     compute  WS-Contingency-Amt rounded =
008900              WS-Base-Cost * PE-Contingency-Pct / 100.
008910     compute  WS-Reserve-Amt rounded =
008920              WS-Base-Cost * PE-Mgmt-Reserve-Pct / 100.
008930     compute  WS-Risk-Buffer rounded =
008940              WS-Contingency-Amt + WS-Reserve-Amt.
008950     compute  WS-Total-Cost rounded =
008960              WS-Base-Cost + WS-Risk-Buffer.
008970*
008980  3100-Exit.
008990* WS-Risk-Buffer and WS-Total-Cost are both set by the time
009000     exit.
009010*
009020*================================================================
009030* BUSINESS RULES R1/R2/R3 - revenue per model.
009040*================================================================
009050*
009060  3500-Compute-Revenue.
009070* One of the three revenue models always applies - PE-Revenue-
009080* Model is validated ahead of this run by the project intake
009090* screen, not re-checked here.
009100     move     zero  to  WS-Revenue.
009110     if       PE-Model-Fixed
009120              perform 3510-Revenue-Fixed thru 3510-Exit
009130              go to 3500-Exit.
009140     if       PE-Model-Milestone
009150              perform 3520-Revenue-Milestone thru 3520-Exit
009160              go to 3500-Exit.
009170     if       PE-Model-Time-Matl
009180              perform 3530-Revenue-Tm thru 3530-Exit
009190              go to 3500-Exit.
009200*
009210  3500-Exit.
009220* WS-Revenue now holds whichever model's own figure applied.
009230     exit.
009240*
009250  3510-Revenue-Fixed.
009260* A fixed-price project with no PE-Fixed-Revenue on file is
009270* treated as revenue not yet quoted, not as revenue of zero.
009280     if       PE-Fixed-Revenue > zero
009290              move  PE-Fixed-Revenue  to  WS-Revenue.
009300*
009310  3510-Exit.
009320* Falls through to 3500-Exit's own return, not a separate one.
009330     exit.
009340*
009350* Milestone amounts are not captured on this run - see NON-GOALS.
009360*
009370  3520-Revenue-Milestone.
009380* Milestone billing schedules live outside this run for now -
009390* see the run book's scope note. Revenue simply reads zero here.
009400     move     zero  to  WS-Revenue.
009410*
009420  3520-Exit.
009430* WS-Revenue reads zero - nothing more to compute here.
009440     exit.
009450*
009460  3530-Revenue-Tm.
009470* T&M revenue is the mirror image of 3000's base-cost pass -
009480* same feature/allocation walk, billing rate instead of cost
009490* rate, days instead of hours.
009500     move     zero  to  WS-Revenue-Accum.
009510     if       WS-Feature-Count = zero
009520              go to 3530-Exit.
009530     perform  3540-Tm-One-Feature thru 3540-Exit
009540              varying WS-Feature-Idx from 1 by 1
009550              until WS-Feature-Idx > WS-Feature-Count.
009560     move     zero  to  WS-Revenue.
009570     add      WS-Revenue-Accum  to  WS-Revenue rounded.
009580*
009590  3530-Exit.
009600* WS-Revenue is rounded once, from the accumulator, on the way
009610     exit.
009620*
009630  3540-Tm-One-Feature.
009640* Structured exactly like 3010's cost pass - allocations-present
009650* flag first, then the with/no-allocations branch - kept that
009660* way on purpose so the two passes are easy to compare line for
009670* line when a figure looks off.
009680     move     "N"   to  WS-Feature-Has-Alloc.
009690     if       WS-Alloc-Count > zero
009700              perform  3020-Scan-Feature-Allocs thru 3020-Exit
009710                       varying WS-Alloc-Idx from 1 by 1
009720                       until WS-Alloc-Idx > WS-Alloc-Count.
009730*
009740     if       WS-Feature-Has-Alloc-Yes
009750              perform  3550-Tm-With-Allocs thru 3550-Exit
009760                       varying WS-Alloc-Idx from 1 by 1
009770                       until WS-Alloc-Idx > WS-Alloc-Count
009780     else
009790              perform  3560-Tm-No-Allocs thru 3560-Exit.
009800*
009810  3540-Exit.
009820* WS-Revenue-Accum carries this feature's own billed amount.
009830     exit.
009840*
009850  3550-Tm-With-Allocs.
009860* Effort hours are converted to days off the resolved team
009870* member's own hours-per-day (or the BU default) before the
009880* billing rate is applied - billing is quoted per day, not hour.
009890     if       WS-Alo-Feature-Id (WS-Alloc-Idx) not =
009900              WS-Feat-Feature-Id (WS-Feature-Idx)
009910              go to 3550-Exit.
009920*
009930     move     WS-Alo-Role (WS-Alloc-Idx)  to  WS-Contin-Role.
009940     perform  9000-Lookup-Team-By-Role thru 9000-Exit.
009950*
009960     if       WS-Team-Was-Found
009970              move  WS-Team-Resolved-Bill (WS-Team-Match-Idx)
009980                                         to  WS-Billing-Per-Day
009990              compute WS-Effort-Days =
010000                      WS-Alo-Effort-Hrs (WS-Alloc-Idx) /
010010                      WS-Team-Hours-Day (WS-Team-Match-Idx)
010020     else
010030              move   WS-Alo-Role (WS-Alloc-Idx)  to  PE105-Role
010040              perform 9100-Lookup-Bu-Default-Rate thru 9100-Exit
010050              if     PE105-Billing-Rate-Day-Out = zero
010060                     go to 3550-Exit
010070              else
010080                     move   PE105-Billing-Rate-Day-Out
010090                                                    to WS-Billing-Per-Day
010100                     compute WS-Effort-Days =
010110                             WS-Alo-Effort-Hrs (WS-Alloc-Idx) /
010120                             PE-Default-Hours-Day.
010130*
010140     compute  WS-Revenue-Accum =
010150              WS-Revenue-Accum + (WS-Effort-Days * WS-Billing-Per-Day).
010160*
010170  3550-Exit.
010180* No usable billing rate for the role falls through with the
010190* feature simply unbilled - the same rule 3030 applies on the
010200* cost side.
010210     exit.
010220*
010230  3560-Tm-No-Allocs.
010240* No allocations and no team on file at all means nothing to
010250* bill for the feature - falls straight through with revenue
010260* unchanged.
010270     if       WS-Team-Count = zero
010280              go to 3560-Exit.
010290*
010300     move     WS-Team-Resolved-Bill (1)  to  WS-Billing-Per-Day.
010310     compute  WS-Effort-Days =
010320              WS-Feat-Effort-Hrs (WS-Feature-Idx) / WS-Team-Hours-Day (1).
010330     compute  WS-Revenue-Accum =
010340              WS-Revenue-Accum + (WS-Effort-Days * WS-Billing-Per-Day).
010350*
010360  3560-Exit.
010370* An empty team leaves WS-Revenue-Accum untouched for the
010380     exit.
010390*
010400*================================================================
010410* BUSINESS RULES M1/M2 - gross margin and low-margin flag.
010420*================================================================
010430*
010440  4000-Compute-Margin.
010450* A project with no revenue booked yet has no margin to speak
010460* of - flagged undefined rather than forced to zero so the
010470* report doesn't read as a break-even project.
010480     if       WS-Revenue = zero
010490              move  "N"    to  WS-Margin-Defined
010500              move  zero   to  WS-Margin-Pct
010510              move  "N"    to  WS-Margin-Below-Flag
010520              go to 4000-Exit.
010530*
010540     move     "Y"   to  WS-Margin-Defined.
010550     compute  WS-Margin-Pct rounded =
010560              (WS-Revenue - WS-Total-Cost) / WS-Revenue * 100.
010570     if       WS-Margin-Pct < PE-Margin-Warn-Pct
010580              move  "Y"    to  WS-Margin-Below-Flag
010590     else
010600              move  "N"    to  WS-Margin-Below-Flag.
010610*
010620  4000-Exit.
010630* All three margin fields are set on every path through here.
010640     exit.
010650*
010660*================================================================
010670* BUSINESS RULES S1-S4 - total effort, sprint capacity, sprints
010680* required, effort per sprint.
010690*================================================================
010700*
010710  4500-Compute-Sprint-Plan.
010720* Sprint length comes off the project record when quoted, else
010730* the shop's own default sprint length - either way rounded down
010740* to whole days before capacity is worked out.
010750     if       PE-Sprint-Dur-Weeks > zero
010760              compute WS-Days-Per-Sprint =
010770                      (PE-Default-Work-Days * PE-Sprint-Dur-Weeks) / 2
010780     else
010790              compute WS-Days-Per-Sprint =
010800                      (PE-Default-Work-Days * PE-Default-Sprint-Wks) / 2.
010810     if       WS-Days-Per-Sprint <= zero
010820              compute WS-Days-Per-Sprint =
010830                      (PE-Default-Work-Days * PE-Default-Sprint-Wks) / 2.
010840*
010850     move     zero  to  WS-Sprint-Capacity-Accum.
010860     if       WS-Team-Count > zero
010870              perform 4510-Add-Member-Capacity thru 4510-Exit
010880                      varying WS-Team-Idx from 1 by 1
010890                      until WS-Team-Idx > WS-Team-Count.
010900     move     zero  to  WS-Sprint-Capacity.
010910     add      WS-Sprint-Capacity-Accum  to  WS-Sprint-Capacity rounded.
010920*
010930     move     zero  to  WS-Total-Effort-Accum.
010940     if       WS-Feature-Count > zero
010950              perform 4520-Add-Feature-Effort thru 4520-Exit
010960                      varying WS-Feature-Idx from 1 by 1
010970                      until WS-Feature-Idx > WS-Feature-Count.
010980     move     zero  to  WS-Total-Effort-Hrs.
010990     add      WS-Total-Effort-Accum  to  WS-Total-Effort-Hrs rounded.
011000     compute  WS-Total-Effort-Hrs rounded =
011010              WS-Total-Effort-Hrs * (1 + (PE-Contingency-Pct / 100)).
011020*
011030     if       WS-Sprint-Capacity <= zero
011040              move  zero  to  WS-Sprints-Required WS-Effort-Per-Sprint
011050              go to 4500-Exit.
011060*
011070     divide   WS-Total-Effort-Hrs by WS-Sprint-Capacity
011080              giving WS-Divide-Whole
011090              remainder WS-Divide-Remainder.
011100     move     WS-Divide-Whole  to  WS-Sprints-Required.
011110     if       WS-Divide-Remainder > zero
011120              add   1  to  WS-Sprints-Required.
011130     if       WS-Sprints-Required = zero
011140              move  zero  to  WS-Effort-Per-Sprint
011150     else
011160              compute WS-Effort-Per-Sprint rounded =
011170                      WS-Total-Effort-Hrs / WS-Sprints-Required.
011180*
011190  4500-Exit.
011200* Sprints-required and effort-per-sprint both land here before
011210     exit.
011220*
011230  4510-Add-Member-Capacity.
011240* Same utilisation-fraction idea as the costing paragraphs above -
011250* a half-time team member contributes half a sprint's hours.
011260     compute  WS-Util-Frac = WS-Team-Util-Pct (WS-Team-Idx) / 100.
011270     compute  WS-Sprint-Capacity-Accum =
011280              WS-Sprint-Capacity-Accum +
011290              (WS-Days-Per-Sprint * WS-Team-Hours-Day (WS-Team-Idx) *
011300               WS-Util-Frac).
011310*
011320  4510-Exit.
011330* One team member's worth of sprint capacity is folded in.
011340     exit.
011350*
011360  4520-Add-Feature-Effort.
011370* Rule S3 covers a feature carried on the sprint sizing pass with
011380* no role breakdown behind it - see the remark on the default-
011390* multiplier branch below.
011400* Feature effort accumulated here already carries the multiplier;
011410* 4500's own contingency uplift above is applied to the total,
011420* not feature by feature, so the two are not double-counted.
011430     move     "N"   to  WS-Feature-Has-Alloc.
011440     if       WS-Alloc-Count > zero
011450              perform  3020-Scan-Feature-Allocs thru 3020-Exit
011460                       varying WS-Alloc-Idx from 1 by 1
011470                       until WS-Alloc-Idx > WS-Alloc-Count.
011480*
011490     if       WS-Feature-Has-Alloc-Yes
011500              perform  4530-Effort-With-Allocs thru 4530-Exit
011510                       varying WS-Alloc-Idx from 1 by 1
011520                       until WS-Alloc-Idx > WS-Alloc-Count
011530              go to 4520-Exit.
011540*
011550* Rule S3 - no allocations means default multiplier every time, even
011560* when a team is on file (S3's default is not C2's first-member-role
011570* rule at 3040 above - the two units use different multipliers here
011580* on purpose, see BUSINESS RULES).
011590     move     PE-Task-Cont-Default  to  WS-Task-Mult.
011600     compute  WS-Total-Effort-Accum =
011610              WS-Total-Effort-Accum +
011620              (WS-Feat-Effort-Hrs (WS-Feature-Idx) * WS-Task-Mult).
011630*
011640  4520-Exit.
011650* WS-Total-Effort-Accum now carries this feature's contribution.
011660     exit.
011670*
011680  4530-Effort-With-Allocs.
011690* Rule S4 - decomposed feature, each allocation weighted by its
011700* own role's task contingency the same way 3030 costs it.
011710     if       WS-Alo-Feature-Id (WS-Alloc-Idx) not =
011720              WS-Feat-Feature-Id (WS-Feature-Idx)
011730              go to 4530-Exit.
011740*
011750     move     WS-Alo-Role (WS-Alloc-Idx)  to  WS-Contin-Role.
011760     perform  3900-Get-Task-Contingency thru 3900-Exit.
011770     compute  WS-Total-Effort-Accum =
011780              WS-Total-Effort-Accum +
011790              (WS-Alo-Effort-Hrs (WS-Alloc-Idx) * WS-Task-Mult).
011800*
011810  4530-Exit.
011820* Same accumulator, one allocation row's worth of hours.
011830     exit.
011840*
011850*================================================================
011860* BUSINESS RULES V1/V2 - reverse margin targets at the configured
011870* target margin percentage.
011880*================================================================
011890*
011900  5000-Compute-Reverse-Margin.
011910* Sales-facing figures only - required revenue and required
011920* billing rate never feed back into the project's own booked
011930* revenue or margin above.
011940     move     zero  to  WS-Required-Revenue WS-Required-Bill-Rate.
011950     if       PE-Target-Margin-Pct >= 100
011960              go to 5010-Bill-Rate.
011970     compute  WS-Util-Frac = 1 - (PE-Target-Margin-Pct / 100).
011980     if       WS-Util-Frac <= zero
011990              go to 5010-Bill-Rate.
012000     compute  WS-Required-Revenue rounded =
012010              WS-Total-Cost / WS-Util-Frac.
012020*
012030  5010-Bill-Rate.
012040* Reverse rate is quoted per working day (8-hour day, shop
012050* standard) regardless of any individual team member's own
012060* hours-per-day on file.
012070     if       WS-Total-Effort-Hrs <= zero
012080              go to 5000-Exit.
012090     compute  WS-Effort-Days = WS-Total-Effort-Hrs / 8.
012100     compute  WS-Required-Bill-Rate rounded =
012110              WS-Required-Revenue / WS-Effort-Days.
012120*
012130  5000-Exit.
012140* Both reverse-margin fields are left at zero on any early exit.
012150     exit.
012160*
012170*================================================================
012180* Sprint-plan cost unit - an additional cost estimate built purely
012190* from the SPRINT-PLAN-ROW file, independent of the feature/effort
012200* costing above. Produced only when plan rows exist for the project;
012210* rounded to a base, then C4 buffers applied the same as 3100 does
012220* for the main cost, giving its own (base, buffer, total) trio.
012230*
012240  5500-Compute-Sprint-Plan-Cost.
012250* Independent of the feature/effort costing above - a project
012260* can be priced purely off its SPRINT-PLAN rows even when the
012270* FEATURE/EFFORT-ALLOC files carry nothing usable, and vice
012280* versa.
012290     move     zero  to  WS-Spc-Base-Accum WS-Spc-Base-Cost
012300                       WS-Spc-Contingency-Amt WS-Spc-Reserve-Amt
012310                       WS-Spc-Buffer WS-Spc-Total-Cost.
012320     move     "N"   to  WS-Spc-Present-Flag.
012330     if       WS-Sprint-Count = zero
012340              go to 5500-Exit.
012350     perform  5510-Cost-One-Sprint-Row thru 5510-Exit
012360              varying WS-Sprint-Idx from 1 by 1
012370              until WS-Sprint-Idx > WS-Sprint-Count.
012380     move     "Y"   to  WS-Spc-Present-Flag.
012390*
012400     add      WS-Spc-Base-Accum  to  WS-Spc-Base-Cost rounded.
012410     compute  WS-Spc-Contingency-Amt rounded =
012420              WS-Spc-Base-Cost * PE-Contingency-Pct / 100.
012430     compute  WS-Spc-Reserve-Amt rounded =
012440              WS-Spc-Base-Cost * PE-Mgmt-Reserve-Pct / 100.
012450     compute  WS-Spc-Buffer rounded =
012460              WS-Spc-Contingency-Amt + WS-Spc-Reserve-Amt.
012470     compute  WS-Spc-Total-Cost rounded =
012480              WS-Spc-Base-Cost + WS-Spc-Buffer.
012490*
012500  5500-Exit.
012510* WS-Spc-Was-Present is what 6000 checks before printing the
012520* extra report line - the three cost fields read zero either
012530* way, present flag or not.
012540     exit.
012550*
012560  5510-Cost-One-Sprint-Row.
012570* A sprint row with no role allocations at all (a placeholder
012580* sprint, say) contributes nothing and simply falls through.
012590     if       WS-Spl-Alloc-Count (WS-Sprint-Idx) = zero
012600              go to 5510-Exit.
012610     perform  5520-Cost-One-Row-Alloc thru 5520-Exit
012620              varying WS-Spl-Idx from 1 by 1
012630              until WS-Spl-Idx > WS-Spl-Alloc-Count (WS-Sprint-Idx).
012640*
012650  5510-Exit.
012660* One sprint row's allocations are folded into the base accum.
012670     exit.
012680*
012690  5520-Cost-One-Row-Alloc.
012700* Sprint-plan rows quote an FTE fraction per role per sprint -
012710* priced at cost, same team-then-BU-default lookup as the base
012720* costing pass uses.
012730     move     WS-Spl-Role (WS-Sprint-Idx, WS-Spl-Idx)  to  WS-Contin-Role.
012740     perform  9000-Lookup-Team-By-Role thru 9000-Exit.
012750     if       WS-Team-Was-Found
012760              move  WS-Team-Resolved-Cost (WS-Team-Match-Idx)
012770                                         to  WS-Cost-Per-Hour
012780     else
012790              move   WS-Contin-Role  to  PE105-Role
012800              perform 9100-Lookup-Bu-Default-Rate thru 9100-Exit
012810              move   PE105-Cost-Rate-Day-Out  to  WS-Cost-Per-Hour.
012820*
012830     compute  WS-Spc-Base-Accum =
012840              WS-Spc-Base-Accum +
012850              (WS-Spl-Fte (WS-Sprint-Idx, WS-Spl-Idx) *
012860               WS-Cost-Per-Hour * WS-Days-Per-Sprint).
012870*
012880  5520-Exit.
012890* One role, one sprint, one line added to WS-Spc-Base-Accum.
012900     exit.
012910*
012920*================================================================
012930* Write the PROJECT-RESULT record and the profitability report
012940* detail line (BATCH FLOW 2g).
012950*================================================================
012960*
012970  6000-Write-Result-And-Report.
012980* One RESULT record and one or two REPORT lines per project -
012990* the sprint-plan line only when the project actually costed
013000* one, see the flag check further down.
013010     move     spaces  to  PE-Result-Record.
013020     move     WS-Current-Project-Id  to  PE-Res-Project-Id.
013030     move     WS-Base-Cost           to  PE-Res-Base-Cost.
013040     move     WS-Risk-Buffer         to  PE-Res-Risk-Buffer.
013050     move     WS-Total-Cost          to  PE-Res-Total-Cost.
013060     move     WS-Revenue             to  PE-Res-Revenue.
013070     move     WS-Margin-Pct          to  PE-Res-Gross-Margin-Pct.
013080     move     WS-Margin-Defined      to  PE-Res-Margin-Defined.
013090     move     WS-Margin-Below-Flag   to  PE-Res-Margin-Below-Flag.
013100     move     WS-Total-Effort-Hrs    to  PE-Res-Total-Effort-Hrs.
013110     move     WS-Sprint-Capacity     to  PE-Res-Sprint-Capacity.
013120     move     WS-Sprints-Required    to  PE-Res-Sprints-Required.
013130     move     WS-Effort-Per-Sprint   to  PE-Res-Effort-Per-Sprint.
013140     move     WS-Required-Revenue    to  PE-Res-Required-Revenue.
013150     move     WS-Required-Bill-Rate  to  PE-Res-Required-Bill-Rate.
013160     move     WS-Spc-Present-Flag    to  PE-Res-Spc-Present.
013170     move     WS-Spc-Base-Cost       to  PE-Res-Spc-Base-Cost.
013180     move     WS-Spc-Buffer          to  PE-Res-Spc-Buffer.
013190     move     WS-Spc-Total-Cost      to  PE-Res-Spc-Total-Cost.
013200     write    PE-Result-Record.
013210*
013220     move     WS-Current-Project-Id  to  WS-Rpt-Project-Id.
013230     move     PE-Project-Name        to  WS-Rpt-Project-Name.
013240     move     PE-Revenue-Model       to  WS-Rpt-Revenue-Model.
013250     move     WS-Revenue             to  WS-Rpt-Revenue.
013260     move     WS-Total-Cost          to  WS-Rpt-Total-Cost.
013270     if       WS-Margin-Defined = "Y"
013280              move  WS-Margin-Pct  to  WS-Rpt-Margin-Pct
013290     else
013300              move  zero  to  WS-Rpt-Margin-Pct.
013310     if       WS-Margin-Below-Flag = "Y"
013320              move  "LOW"  to  WS-Rpt-Flag
013330     else
013340              move  spaces to  WS-Rpt-Flag.
013350     move     WS-Sprints-Required    to  WS-Rpt-Sprints.
013360     generate Rw-Project-Detail.
013370*
013380* Sprint-plan cost line - only printed when the project actually
013390* had SPRINT-PLAN rows costed above (WS-Spc-Was-Present).
013400*
013410     if       WS-Spc-Was-Present
013420              move  WS-Spc-Base-Cost   to  WS-Rpt-Spc-Base-Cost
013430              move  WS-Spc-Buffer      to  WS-Rpt-Spc-Buffer
013440              move  WS-Spc-Total-Cost  to  WS-Rpt-Spc-Total-Cost
013450              generate Rw-Sprint-Plan-Cost-Detail.
013460*
013470  6000-Exit.
013480* PE-Result-Record is on RESULT and the report lines are
013490     exit.
013500*
013510*================================================================
013520* BATCH FLOW step 3 - portfolio totals and role-usage tally.
013530*================================================================
013540*
013550  7000-Accumulate-Totals.
013560* Portfolio totals accrue across the whole run so 8000 can write
013570* the dashboard from running sums instead of a second read pass.
013580     add      1  to  WS-Dash-Project-Count.
013590     add      WS-Revenue     to  WS-Dash-Total-Revenue.
013600     add      WS-Total-Cost  to  WS-Dash-Total-Cost.
013610     if       WS-Margin-Defined = "Y"
013620              add  1            to  WS-Dash-Margin-Def-Count
013630              add  WS-Margin-Pct to WS-Dash-Margin-Sum.
013640     if       WS-Margin-Below-Flag = "Y"
013650              add  1  to  WS-Dash-Below-Count.
013660*
013670     if       WS-Team-Count > zero
013680              perform 7010-Tally-One-Member thru 7010-Exit
013690                      varying WS-Team-Idx from 1 by 1
013700                      until WS-Team-Idx > WS-Team-Count.
013710*
013720  7000-Exit.
013730* Dashboard accumulators now include this project's figures.
013740     exit.
013750*
013760  7010-Tally-One-Member.
013770* Every team member on every project counts toward the tally,
013780* not just the ones who end up costed - the dashboard is meant
013790* to show staffing demand across the whole portfolio.
013800     move     zero  to  WS-Tally-Idx-Sv.
013810     if       PE-Role-Tally-Count > zero
013820              perform 7020-Find-Tally-Slot thru 7020-Exit
013830                      varying PE-Role-Tally-Idx from 1 by 1
013840                      until PE-Role-Tally-Idx > PE-Role-Tally-Count
013850                         or WS-Tally-Idx-Sv > zero.
013860*
013870     if       WS-Tally-Idx-Sv > zero
013880              add   1  to  PE-Role-Tally-Uses (WS-Tally-Idx-Sv)
013890     else
013900              if   PE-Role-Tally-Count < 50
013910                   add   1  to  PE-Role-Tally-Count
013920                   move  WS-Team-Role (WS-Team-Idx)
013930                              to  PE-Role-Tally-Role (PE-Role-Tally-Count)
013940                   move  1  to  PE-Role-Tally-Uses (PE-Role-Tally-Count).
013950*
013960  7010-Exit.
013970* One team member's role has been tallied, matched or new.
013980     exit.
013990*
014000  7020-Find-Tally-Slot.
014010* Linear scan is fine here - fifty roles at the very most, once
014020* per team member per project, nowhere near hot enough a loop to
014030* warrant an indexed SEARCH.
014040     if       PE-Role-Tally-Role (PE-Role-Tally-Idx) =
014050              WS-Team-Role (WS-Team-Idx)
014060              move  PE-Role-Tally-Idx  to  WS-Tally-Idx-Sv.
014070*
014080  7020-Exit.
014090* WS-Tally-Idx-Sv is left non-zero only when a match was found.
014100     exit.
014110*
014120*================================================================
014130* BATCH FLOW step 4 - dashboard summary and report grand totals.
014140*================================================================
014150*
014160  8000-Write-Dashboard.
014170* One dashboard record per run, appended to RESULT after the
014180* last project's own record - PE300 and any downstream reader
014190* recognise it by Project-Id all zeros.
014200     if       WS-Dash-Margin-Def-Count = zero
014210              move  zero  to  WS-Dash-Avg-Margin
014220     else
014230              compute WS-Dash-Avg-Margin rounded =
014240                      WS-Dash-Margin-Sum / WS-Dash-Margin-Def-Count.
014250*
014260     move     spaces  to  PE-Dashboard-Record.
014270     move     WS-Dash-Total-Revenue  to  PE-Dsh-Total-Revenue.
014280     move     WS-Dash-Total-Cost     to  PE-Dsh-Total-Cost.
014290     move     WS-Dash-Avg-Margin     to  PE-Dsh-Avg-Margin-Pct.
014300     move     WS-Dash-Project-Count  to  PE-Dsh-Project-Count.
014310     move     WS-Dash-Below-Count    to  PE-Dsh-Below-Thresh-Cnt.
014320     write    PE-Result-Record from PE-Dashboard-Record.
014330*
014340     perform  8100-Sort-Tally thru 8100-Exit.
014350     move     WS-Dash-Project-Count  to  WS-Rpt-Tot-Count.
014360     move     WS-Dash-Total-Revenue  to  WS-Rpt-Tot-Revenue.
014370     move     WS-Dash-Total-Cost     to  WS-Rpt-Tot-Cost.
014380     move     WS-Dash-Avg-Margin     to  WS-Rpt-Tot-Avg-Margin.
014390     move     WS-Dash-Below-Count    to  WS-Rpt-Tot-Below-Cnt.
014400*
014410     if       PE-Role-Tally-Count > zero
014420              perform 8200-Write-Tally-Line thru 8200-Exit
014430                      varying PE-Role-Tally-Idx from 1 by 1
014440                      until PE-Role-Tally-Idx > PE-Role-Tally-Count
014450                         or PE-Role-Tally-Idx > 10.
014460*
014470  8000-Exit.
014480* Dashboard record, sorted tally and grand totals are all
014490     exit.
014500*
014510* Simple descending bubble sort on use-count - the tally table never
014520* holds more than 50 roles, so this is cheap enough for an end-of-run
014530* pass.
014540*
014550  8100-Sort-Tally.
014560* A count under two roles isn't worth sorting - single-role
014570* portfolios happen more often than you'd think on a small
014580* practice's book of work.
014590     if       PE-Role-Tally-Count < 2
014600              go to 8100-Exit.
014610     perform  8110-Bubble-Pass thru 8110-Exit
014620              varying WS-Sort-Pass from 1 by 1
014630              until WS-Sort-Pass >= PE-Role-Tally-Count.
014640*
014650  8100-Exit.
014660* Tally table is left in descending use-count order.
014670     exit.
014680*
014690  8110-Bubble-Pass.
014700* One full pass, largest still-unsettled use-count bubbling
014710* toward the front - PE-Role-Tally-Count minus the pass number
014720* is how far the unsettled tail still runs.
014730     perform  8120-Bubble-Compare thru 8120-Exit
014740              varying PE-Role-Tally-Idx from 1 by 1
014750              until PE-Role-Tally-Idx >= PE-Role-Tally-Count.
014760*
014770  8110-Exit.
014780* One bubble pass complete - largest unsettled entry has moved
014790     exit.
014800*
014810  8120-Bubble-Compare.
014820* Swaps on strictly-less-than only, so two roles tied on use-
014830* count keep whatever order the run first tallied them in - a
014840* stable enough sort for a top-ten report.
014850     if       PE-Role-Tally-Uses (PE-Role-Tally-Idx) <
014860              PE-Role-Tally-Uses (PE-Role-Tally-Idx + 1)
014870              move  PE-Role-Tally-Role (PE-Role-Tally-Idx)
014880                                        to  WS-Sort-Hold-Role
014890              move  PE-Role-Tally-Uses (PE-Role-Tally-Idx)
014900                                        to  WS-Sort-Hold-Uses
014910              move  PE-Role-Tally-Role (PE-Role-Tally-Idx + 1)
014920                         to  PE-Role-Tally-Role (PE-Role-Tally-Idx)
014930              move  PE-Role-Tally-Uses (PE-Role-Tally-Idx + 1)
014940                         to  PE-Role-Tally-Uses (PE-Role-Tally-Idx)
014950              move  WS-Sort-Hold-Role
014960                         to  PE-Role-Tally-Role (PE-Role-Tally-Idx + 1)
014970              move  WS-Sort-Hold-Uses
014980                         to  PE-Role-Tally-Uses (PE-Role-Tally-Idx + 1).
014990*
015000  8120-Exit.
015010* A single adjacent pair, swapped or left alone.
015020     exit.
015030*
015040  8200-Write-Tally-Line.
015050* Report shows the top ten roles only - the tally table itself
015060* keeps all fifty for anyone who wants the full list off RESULT.
015070     move     PE-Role-Tally-Role (PE-Role-Tally-Idx)
015080                        to  WS-Rpt-Tally-Role.
015090     move     PE-Role-Tally-Uses (PE-Role-Tally-Idx)
015100                        to  WS-Rpt-Tally-Uses.
015110     generate Rw-Role-Tally-Detail.
015120*
015130  8200-Exit.
015140* One tally line written to the report.
015150     exit.
015160*
015170*================================================================
015180* Team-lookup and BU-default-rate helper subroutines, shared by
015190* several of the calculation paragraphs above.
015200*================================================================
015210*
015220* Exact, case-sensitive match on ROLE - first team member wins.
015230*
015240  9000-Lookup-Team-By-Role.
015250* Shared by every paragraph above that needs "is this role on
015260* the team, and at what rate" - kept as one subroutine so a
015270* future match rule (nickname aliasing, say) only changes here.
015280     move     "N"   to  WS-Team-Found-Flag.
015290     move     zero  to  WS-Team-Match-Idx.
015300     if       WS-Team-Count = zero
015310              go to 9000-Exit.
015320     perform  9010-Scan-Team thru 9010-Exit
015330              varying WS-Team-Idx from 1 by 1
015340              until WS-Team-Idx > WS-Team-Count
015350                 or WS-Team-Was-Found.
015360*
015370  9000-Exit.
015380* WS-Team-Match-Idx is meaningful only when WS-Team-Was-Found.
015390     exit.
015400*
015410  9010-Scan-Team.
015420* First match wins and the scan does not keep looking - a
015430* project with two team members carrying the same role title
015440* prices every allocation off whichever one loaded first.
015450* Role text must match byte for byte - a stray trailing blank on
015460* the source data would leave this scan empty-handed.
015470     if       WS-Team-Role (WS-Team-Idx) = WS-Contin-Role
015480              move  "Y"        to  WS-Team-Found-Flag
015490              move  WS-Team-Idx to WS-Team-Match-Idx.
015500*
015510  9010-Exit.
015520* One team slot checked against the role being priced.
015530     exit.
015540*
015550* Bare BU-default lookup, reusing CALL "PE105" with the member-owned
015560* rates zeroed out so PE105 falls straight through to its own BU-
015570* table search (rule C1/C1b, third branch).
015580*
015590  9100-Lookup-Bu-Default-Rate.
015600* The zeroed LINKAGE fields are what tell PE105 this is a bare
015610* BU-table lookup and not a real team member's own rate override -
015620* see PE105's own copy of rule C1/C1b for the three-way branch.
015630* A role with no card in the table at all comes back zero on
015640* both PE105-Cost-Rate-Day-Out and PE105-Billing-Rate-Day-Out.
015650     move     zero    to  PE105-Cost-Rate-Day-In
015660                          PE105-Billing-Rate-Day-In
015670                          PE105-Monthly-Cost-In
015680                          PE105-Billing-Hourly-In.
015690     move     zero    to  PE105-Work-Days-Month
015700                          PE105-Hours-Per-Day.
015710     call     "PE105" using WS-PE105-Link, PE-BU-Rate-Table.
015720*
015730  9100-Exit.
015740* PE105-Cost-Rate-Day-Out/Billing-Rate-Day-Out now carry the
015750     exit.
015760*
